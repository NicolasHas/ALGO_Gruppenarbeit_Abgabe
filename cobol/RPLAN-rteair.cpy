000100*=============================================================*           
000200*  RPLAN-RTEAIR.CPY                                                       
000300*    AIRPORT MASTER FILE -- FD AND RAW-LINE RECORD.  EACH                 
000400*    DETAIL LINE IS COMMA-DELIMITED TEXT; RPLAN-RTEPLAN                   
000500*    UNSTRINGS IT INTO AIRPORT-TABLE (COPY RPLAN-RTETAB).                 
000600*=============================================================*           
000700 FD  AIR-FILE-IN                                                          
000800     LABEL RECORD IS STANDARD.                                            
000900 01  AIR-LINE-IN                 PIC X(100).                              
