000100*=============================================================*           
000200*  RPLAN-RTEFLT.CPY                                                       
000300*    FLIGHT MASTER FILE -- FD AND RAW-LINE RECORD.  EACH                  
000400*    DETAIL LINE IS COMMA-DELIMITED TEXT; RPLAN-RTEPLAN                   
000500*    UNSTRINGS IT INTO FLIGHT-TABLE (COPY RPLAN-RTETAB), WHERE            
000600*    FLT-DEP-HHMM REDEFINES THE HH/MM GROUP SO THE ROUTE                  
000700*    CALCULATOR CAN DO STRAIGHT 4-DIGIT ARITHMETIC ON                     
000800*    DEPARTURE TIME THE SAME WAY TRAINPLA DID FOR ARRIVAL TIME            
000900*    -- SEE 4084-CHECK-CONNECT-START IN RPLAN-RTEPLAN.                    
001000*=============================================================*           
001100 FD  FLT-FILE-IN                                                          
001200     LABEL RECORD IS STANDARD.                                            
001300 01  FLT-LINE-IN                 PIC X(150).                              
