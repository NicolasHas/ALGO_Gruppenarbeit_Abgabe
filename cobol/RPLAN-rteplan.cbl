000100*=============================================================*           
000200*  RPLAN-RTEPLAN                                                          
000300*    FLIGHT ROUTE PLANNING -- MAIN BATCH DRIVER.                          
000400*    LOADS AIRPORTS, FLIGHTS AND ANY PRELOADED SAVED ROUTES,              
000500*    THEN READS A REQUEST FILE AND DRIVES ONE OF FOUR ACTIONS             
000600*    PER REQUEST RECORD IN PLACE OF THE ORIGINAL CONSOLE MENU:            
000700*       1 - PLAN A ROUTE (BEST-FIRST SEARCH)                              
000800*       2 - SORT A SET OF SAVED ROUTES      (CALLS RTESORT)               
000900*       3 - SEARCH AIRPORTS/FLIGHTS         (CALLS RTESRCH)               
001000*       4 - SAVE ALL ROUTES TO OUTPUT FILE  (CALLS RTESAVE)               
001100*=============================================================*           
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. RTEPLAN.                                                     
001400 AUTHOR. D WALSH.                                                         
001500 INSTALLATION. MERIDIAN AIRWAYS - DATA PROCESSING.                        
001600 DATE-WRITTEN. MAY 12 1987.                                               
001700 DATE-COMPILED.                                                           
001800 SECURITY. MERIDIAN AIRWAYS INTERNAL USE ONLY.                            
001900                                                                          
002000*---------------------------------------------------------------          
002100*  C H A N G E   L O G                                                    
002200*---------------------------------------------------------------          
002300*DATE     BY    REQ#     DESCRIPTION                                      
002400*-------- ----- -------- -----------------------------------              
002500*12MAY87  DWW   SD-0118  ORIGINAL PROGRAM. LOAD AIRPORTS AND              
002600*                        FLIGHTS, PLAN ONE ROUTE PER RUN.                 
002700*03SEP87  DWW   SD-0134  ADDED PRELOAD OF SAVED ROUTES FROM               
002800*                        PRIOR RUN'S OUTPUT FILE.                         
002900*21JAN88  DWW   SD-0151  DOMINANCE TABLE ADDED TO CUT DOWN                
003000*                        SEARCH TIME ON THE BUSY HUBS.                    
003100*14JUN89  PQN   SD-0207  SUPPORT FOR MULTIPLE PLANNING                    
003200*                        REQUESTS IN ONE RUN (REQUEST FILE).              
003300*30OCT90  PQN   SD-0233  FOUR OPTIMIZATION CRITERIA NOW                   
003400*                        SELECTABLE ON THE REQUEST RECORD.                
003500*11MAR91  PQN   SD-0250  SPLIT SORT/SEARCH/SAVE OUT TO THEIR              
003600*                        OWN CALLED PROGRAMS PER DP STANDARDS.            
003700*19AUG92  KOS   SD-0281  CORRECTED CONNECTION CHECK - DID NOT             
003800*                        WRAP PAST MIDNIGHT PROPERLY.                     
003900*07FEB94  KOS   SD-0305  MAX STOPOVERS RAISED TO 3 PER                    
004000*                        SCHEDULING DEPT REQUEST.                         
004100*22NOV95  KOS   SD-0322  LOAD ERROR NOW STOPS THE RUN INSTEAD             
004200*                        OF PLANNING AGAINST AN EMPTY NETWORK.            
004300*09JUL97  MFK   SD-0349  REPORT COUNTS OF PRELOADED ROUTES ON             
004400*                        THE LOAD SUMMARY LINE.                           
004500*18DEC98  MFK   Y2K-041  YEAR 2000 REVIEW - NO 2-DIGIT YEAR               
004600*                        FIELDS IN THIS PROGRAM. NO CHANGE                
004700*                        REQUIRED. SIGNED OFF MFK/KOS.                    
004800*26FEB99  MFK   SD-0367  DISPLAY FORMAT OF ROUTE LINE ALIGNED             
004900*                        WITH THE NEW RESERVATIONS SCREEN.                
005000*14AUG03  RTU   SD-0412  ADDED DURATION-MAX (SLOWEST) AS A                
005100*                        FOURTH PLANNING CRITERION.                       
005200*09MAR05  RTU   SD-0429  PRUNE CHECK NOW KEYS DIRECTLY OFF                
005300*                        WS-MAX-STOPS INSTEAD OF A SEPARATE               
005400*                        WS-MAX-FLIGHTS CONSTANT - ONE NUMBER             
005500*                        TO CHANGE WHEN THE LIMIT MOVES AGAIN.            
005600*22JUL05  RTU   SD-0441  DEPARTURE TIME IS ONE "HH:MM" FIELD ON           
005700*                        THE FLIGHTS FILE, NOT TWO - DROPPED              
005800*                        WS-FLT-F-MM (NEVER SET BY THE UNSTRING)          
005900*                        AND NOW SPLIT WS-FLT-F-HH BY REFERENCE           
006000*                        MODIFICATION. DEP-HH/DEP-MM WERE                 
006100*                        COMING OUT GARBLED, THROWING OFF THE             
006200*                        CONNECTION-TIME CHECK.                           
006300*22JUL05  RTU   SD-0443  PARSED-REQUEST WORK AREA (REQ-TAB-               
006400*                        ENTRY) MOVED OUT OF RPLAN-RTEREQ.CPY'S           
006500*                        FD SECTION AND INTO ITS OWN COPYBOOK,            
006600*                        RPLAN-RTERQW, COPIED INTO WORKING-               
006700*                        STORAGE ALONGSIDE RPLAN-RTETAB.                  
006800*05AUG05  RTU   SD-0447  4086 WAS STAMPING A PUSHED CHILD'S               
006900*                        ARRIVAL TIME WITH THE *PRIOR* FLIGHT'S           
007000*                        ARRIVAL (WS-ARR-MIN), NEVER THE NEW              
007100*                        FLIGHT'S OWN DEPARTURE PLUS DURATION -           
007200*                        AND LEFT IT UNSET ENTIRELY ON THE FIRST          
007300*                        LEG.  EVERY LAYOVER CHECK PAST THE               
007400*                        SECOND LEG WAS THEREFORE COMPARING THE           
007500*                        NEXT DEPARTURE AGAINST A STALE CLOCK             
007600*                        TIME.  4084 NOW ALWAYS DERIVES THE NEW           
007700*                        FLIGHT'S OWN ARRIVAL (WS-NEW-ARR-MIN)            
007800*                        AND 4086 STORES THAT, NOT WS-ARR-MIN.            
007900*                        SAME DATE/TICKET, EXTRA COMMENTARY ALSO          
008000*                        ADDED THROUGHOUT THIS PROGRAM AND ACROSS         
008100*                        RTESORT/RTESRCH/RTESAVE SO THE NEXT              
008200*                        PERSON WHO HAS TO CHASE A CLOCK-TIME BUG         
008300*                        THROUGH THE ROUTE CALCULATOR DOES NOT            
008400*                        HAVE TO RE-DERIVE THE WORK-QUEUE STATE           
008500*                        MACHINE FROM SCRATCH THE WAY RTU DID.            
008600*---------------------------------------------------------------          
008700                                                                          
008800*---------------------------------------------------------------          
008900*  A WORD ON HOW THIS PROGRAM IS PUT TOGETHER, FOR WHOEVER                
009000*  PICKS IT UP NEXT (RTU, AUG 2005).                                      
009100*                                                                         
009200*  RTEPLAN DOES FOUR DIFFERENT JOBS AND ROUTES BETWEEN THEM OFF           
009300*  REQ-TYPE IN 3000 - BUT ONLY THE FIRST JOB, PLANNING A ROUTE,           
009400*  IS ACTUALLY DONE IN THIS PROGRAM.  THE OTHER THREE (SORT,              
009500*  SEARCH, SAVE) ARE EACH A SHORT PARAGRAPH THAT PACKAGES UP THE          
009600*  RELEVANT FIELDS AND CALLS OUT TO RTESORT, RTESRCH OR RTESAVE           
009700*  PER SD-0250 - SEE THE 5000, 5500 AND 8000 SERIES.  IF A BUG            
009800*  REPORT IS ABOUT SORTING OR SEARCHING, START IN THE CALLED              
009900*  PROGRAM, NOT HERE.                                                     
010000*                                                                         
010100*  THE ROUTE CALCULATOR ITSELF (THE 4000 SERIES) IS A BEST-FIRST          
010200*  SEARCH OVER A WORK QUEUE OF PARTIAL ITINERARIES ("STATES").            
010300*  EACH STATE REMEMBERS WHICH AIRPORT IT IS SITTING AT, WHICH             
010400*  FLIGHTS IT HAS TAKEN SO FAR, AND THE RUNNING DURATION, PRICE           
010500*  AND ARRIVAL CLOCK TIME.  4050 REPEATEDLY POPS THE CHEAPEST             
010600*  OPEN STATE (CHEAPEST UNDER WHICHEVER CRITERION THE REQUEST             
010700*  ASKED FOR - SEE 4040) AND EITHER ACCEPTS IT AS A CANDIDATE             
010800*  ROUTE (IF IT HAS REACHED THE DESTINATION) OR EXPANDS IT INTO           
010900*  ONE CHILD STATE PER VALID NEXT FLIGHT (4080-4088).  THE                
011000*  DOMINANCE TABLE (4070) IS WHAT KEEPS THIS FROM BLOWING UP ON           
011100*  A BUSY HUB - ONCE THE CHEAPEST WAY TO REACH AN AIRPORT IN A            
011200*  GIVEN NUMBER OF LEGS IS KNOWN, ANY LATER, WORSE STATE REACHING         
011300*  THE SAME AIRPORT IN THE SAME LEG COUNT IS PRUNED RATHER THAN           
011400*  EXPANDED, SINCE IT CAN NEVER LEAD ANYWHERE BETTER.                     
011500*                                                                         
011600*  A NOTE ON THE REQUEST FILE ITSELF, SINCE IT IS NOT SOMETHING           
011700*  THE ORIGINAL INTERACTIVE SYSTEM HAD ANY EQUIVALENT OF (SEE             
011800*  SD-0207).  EACH LINE IS ONE REQUEST: A SINGLE DIGIT REQ-TYPE           
011900*  FOLLOWED BY A COMMA, FOLLOWED BY WHATEVER FIELDS THAT TYPE OF          
012000*  REQUEST NEEDS - A TYPE 1 (PLAN) LINE CARRIES ORIGIN, DEST AND          
012100*  A ONE-LETTER CRITERION; A TYPE 2 (SORT) LINE CARRIES UP TO             
012200*  FOUR HYPHEN-JOINED ROUTE IDS PLUS AN ALGORITHM LETTER AND A            
012300*  KEY LETTER; A TYPE 3 (SEARCH) LINE CARRIES A ONE-LETTER MODE           
012400*  AND A SEARCH TERM; A TYPE 4 (SAVE) LINE CARRIES NOTHING AT             
012500*  ALL BEYOND THE TYPE DIGIT.  SEE RPLAN-RTERQW.CPY FOR THE               
012600*  THREE REDEFINED VIEWS THIS GETS UNSTRUNG INTO, AND 3000 FOR            
012700*  WHERE THE SPLIT HAPPENS.                                               
012800*---------------------------------------------------------------          
012900                                                                          
013000 ENVIRONMENT DIVISION.                                                    
013100 CONFIGURATION SECTION.                                                   
013200 SPECIAL-NAMES.                                                           
013300     C01 IS TOP-OF-FORM.                                                  
013400                                                                          
013500 INPUT-OUTPUT SECTION.                                                    
013600 FILE-CONTROL.                                                            
013700*    TWO PERMANENT MASTER FEEDS (AIRPORTS, FLIGHTS) LOADED ONCE           
013800*    AT STARTUP AND HELD ENTIRELY IN TABLES - NEITHER IS REREAD           
013900*    DURING THE REQUEST LOOP.  AIRPORTS MUST BE FULLY LOADED              
014000*    BEFORE FLIGHTS SINCE EVERY FLIGHT'S ORIGIN/DESTINATION IS            
014100*    VALIDATED AGAINST THE AIRPORT TABLE AS IT IS READ (2140).            
014200     SELECT AIR-FILE-IN                                                   
014300         ASSIGN TO AIRPORTS                                               
014400         ORGANIZATION IS LINE SEQUENTIAL                                  
014500         ACCESS MODE IS SEQUENTIAL                                        
014600         FILE STATUS IS WS-STAT-AIR.                                      
014700                                                                          
014800     SELECT FLT-FILE-IN                                                   
014900         ASSIGN TO FLIGHTS                                                
015000         ORGANIZATION IS LINE SEQUENTIAL                                  
015100         ACCESS MODE IS SEQUENTIAL                                        
015200         FILE STATUS IS WS-STAT-FLT.                                      
015300                                                                          
015400*    ROUTESIN IS THE PRIOR RUN'S ROUTESOUT - AN OPTIONAL CARRY-           
015500*    FORWARD FEED SO ROUTES PLANNED AND SAVED YESTERDAY ARE               
015600*    STILL ON HAND TODAY FOR A SORT OR SEARCH REQUEST.  ROUTESIN          
015700*    AND ROUTESOUT ARE TWO DIFFERENT DD/FILE ASSIGNMENTS EVEN             
015800*    THOUGH THEY CARRY THE SAME RECORD LAYOUT, SO THIS RUN NEVER          
015900*    READS AND WRITES THE SAME PHYSICAL FILE AT ONCE.                     
016000     SELECT RTE-FILE-IN                                                   
016100         ASSIGN TO ROUTESIN                                               
016200         ORGANIZATION IS LINE SEQUENTIAL                                  
016300         ACCESS MODE IS SEQUENTIAL                                        
016400         FILE STATUS IS WS-STAT-RTEI.                                     
016500                                                                          
016600     SELECT RTE-FILE-OUT                                                  
016700         ASSIGN TO ROUTESOUT                                              
016800         ORGANIZATION IS LINE SEQUENTIAL                                  
016900         ACCESS MODE IS SEQUENTIAL                                        
017000         FILE STATUS IS WS-STAT-RTEO.                                     
017100                                                                          
017200*    REQUESTS REPLACES THE ORIGINAL SYSTEM'S INTERACTIVE MENU -           
017300*    ONE BATCH REQUEST RECORD PER DESIRED ACTION, DISPATCHED BY           
017400*    REQ-TYPE IN 3000.  NOTE RTE-FILE-OUT ITSELF IS NEVER OPENED          
017500*    IN THIS PROGRAM - A SAVE REQUEST (TYPE 4) IS HANDED OFF              
017600*    WHOLESALE TO RTESAVE, WHICH OWNS THAT FD ON ITS OWN SIDE.            
017700     SELECT REQ-FILE-IN                                                   
017800         ASSIGN TO REQUESTS                                               
017900         ORGANIZATION IS LINE SEQUENTIAL                                  
018000         ACCESS MODE IS SEQUENTIAL                                        
018100         FILE STATUS IS WS-STAT-REQ.                                      
018200                                                                          
018300 DATA DIVISION.                                                           
018400 FILE SECTION.                                                            
018500*    FOUR FDS, ONE PER INPUT FEED ABOVE (RTE-FILE-OUT HAS NO FD           
018600*    HERE SINCE THIS PROGRAM NEVER WRITES IT) - EACH COPYBOOK             
018700*    CARRIES ITS OWN 01-LEVEL DETAIL-LINE LAYOUT PLUS A MATCHING          
018800*    HEADER-LINE REDEFINES WHERE THE FEED HAS A HEADER TO SKIP.           
018900 COPY RPLAN-RTEAIR.                                                       
019000 COPY RPLAN-RTEFLT.                                                       
019100 COPY RPLAN-RTERTE.                                                       
019200 COPY RPLAN-RTEREQ.                                                       
019300                                                                          
019400 WORKING-STORAGE SECTION.                                                 
019500 COPY RPLAN-RTETAB.                                                       
019600 COPY RPLAN-RTERQW.                                                       
019700                                                                          
019800*-------------------------------------------------------------*           
019900*  FILE STATUS SWITCHES                                                   
020000*-------------------------------------------------------------*           
020100 01  WS-STAT-AIR              PIC XX.                                     
020200 01  WS-STAT-FLT               PIC XX.                                    
020300 01  WS-STAT-RTEI              PIC XX.                                    
020400 01  WS-STAT-RTEO              PIC XX.                                    
020500 01  WS-STAT-REQ               PIC XX.                                    
020600 01  WS-CURR-STAT              PIC XX.                                    
020700     88 WS-CURR-OK                        VALUE '00'.                     
020800     88 WS-CURR-FIN                       VALUE '10'.                     
020900                                                                          
021000*-------------------------------------------------------------*           
021100*  CONSTANTS                                                              
021200*-------------------------------------------------------------*           
021300*  20-MINUTE MINIMUM CONNECTION TIME, PER SCHEDULING DESK - A             
021400*  PASSENGER MUST CLEAR CUSTOMS/SECURITY AND WALK TO THE NEW              
021500*  GATE BEFORE IT CLOSES.  CHECKED IN 4084.                               
021600 77  WS-MIN-CONNECT            PIC 9(4) COMP VALUE 20.                    
021700*  NO ITINERARY MAY CARRY MORE THAN 3 CONNECTIONS (4 FLIGHTS              
021800*  TOTAL) - SD-0305, SD-0429.  CHECKED IN 4070 AND 4050.                  
021900 77  WS-MAX-STOPS              PIC 9(1) COMP VALUE 3.                     
022000*  TABLE CEILINGS.  THESE ARE THE SAME NUMBERS THE OCCURS                 
022100*  CLAUSES IN RPLAN-RTETAB WERE BUILT TO, SO THE "TABLE FULL"             
022200*  CHECKS BELOW AND THE PHYSICAL TABLE SIZE NEVER DRIFT APART.            
022300 77  WS-TAB-MAX-AIR            PIC 9(4) COMP VALUE 50.                    
022400 77  WS-TAB-MAX-FLT            PIC 9(4) COMP VALUE 200.                   
022500 77  WS-TAB-MAX-RTE            PIC 9(4) COMP VALUE 20.                    
022600*  WORK-QUEUE CEILING.  ONCE THIS FILLS, 4086 REFUSES NEW CHILD           
022700*  STATES RATHER THAN OVERRUN THE TABLE - THE SEARCH STILL                
022800*  RUNS TO COMPLETION ON WHATEVER IS ALREADY QUEUED.                      
022900 77  WS-TAB-MAX-WKQ            PIC 9(4) COMP VALUE 300.                   
023000*  CASE-FOLD TABLES FOR 9900-TRIM-UPPER-START'S INSPECT                   
023100*  CONVERTING - NO INTRINSIC FUNCTION IN USE ON THIS SYSTEM.              
023200 77  WS-LOWER-ALPHA            PIC X(26)                                  
023300     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
023400 77  WS-UPPER-ALPHA            PIC X(26)                                  
023500     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
023600                                                                          
023700*-------------------------------------------------------------*           
023800*  LOADER WORK FIELDS                                                     
023900*-------------------------------------------------------------*           
024000*  SET TO 'Y' THE MOMENT EITHER PERMANENT TABLE (AIRPORTS OR              
024100*  FLIGHTS) COMES UP EMPTY AFTER THE LOAD PASSES - SEE 2900.              
024200*  THE RUN STOPS RATHER THAN PLAN AGAINST A DEAD NETWORK.                 
024300 01  WS-LOAD-ERROR-SW          PIC X(1) VALUE 'N'.                        
024400     88 WS-LOAD-ERROR                     VALUE 'Y'.                      
024500*  COUNTS THE COMMAS ON AN INCOMING DETAIL LINE SO A RECORD               
024600*  WITH THE WRONG NUMBER OF FIELDS IS REJECTED INSTEAD OF                 
024700*  UNSTRUNG INTO THE WRONG PLACES.                                        
024800 01  WS-COMMA-CNT              PIC 9(2) COMP.                             
024900*  HIGHEST ROUTE-ID SEEN ON THE PRELOAD FILE - 2950 ADDS 1 TO             
025000*  THIS TO GET THE FIRST ID A NEWLY PLANNED ROUTE IS ASSIGNED.            
025100 01  WS-NB-RTE-PRELOAD         PIC 9(4) COMP VALUE 0.                     
025200 01  WS-NEXT-RTE-ID            PIC 9(4) COMP VALUE 0.                     
025300*  GENERAL-PURPOSE 80-BYTE SCRATCH LINE - REPORT BANNERS, THE             
025400*  SECOND HALF OF AN UNSTRUNG REQUEST RECORD, AND SO ON.                  
025500 01  WS-LIG-RAP                PIC X(80).                                 
025600                                                                          
025700*  ONE ELEMENTARY FIELD PER COMMA-DELIMITED POSITION ON AN                
025800*  AIRPORTS DETAIL LINE, BEFORE TRIM/UPPER AND TABLE STORAGE.             
025900 01  WS-AIR-FIELDS.                                                       
026000     05 WS-AIR-F-ID            PIC X(10).                                 
026100     05 WS-AIR-F-IATA          PIC X(10).                                 
026200     05 WS-AIR-F-CITY          PIC X(25).                                 
026300     05 WS-AIR-F-CTRY          PIC X(25).                                 
026400     05 WS-AIR-F-LAT           PIC X(12).                                 
026500     05 WS-AIR-F-LON           PIC X(12).                                 
026600     05 FILLER                 PIC X(06).                                 
026700                                                                          
026800*  SAME IDEA FOR A FLIGHTS DETAIL LINE.  WS-FLT-F-HH IS THE               
026900*  LAST UNSTRING TARGET AND HOLDS THE RAW "HH:MM" DEPARTURE -             
027000*  SEE SD-0441 AND 2160 FOR HOW IT GETS SPLIT.                            
027100 01  WS-FLT-FIELDS.                                                       
027200     05 WS-FLT-F-ID            PIC X(10).                                 
027300     05 WS-FLT-F-ORIG          PIC X(10).                                 
027400     05 WS-FLT-F-DEST          PIC X(10).                                 
027500     05 WS-FLT-F-ARLN          PIC X(25).                                 
027600     05 WS-FLT-F-NUM           PIC X(10).                                 
027700     05 WS-FLT-F-DUR           PIC X(10).                                 
027800     05 WS-FLT-F-PRICE         PIC X(12).                                 
027900     05 WS-FLT-F-HH            PIC X(6).                                  
028000     05 FILLER                 PIC X(06).                                 
028100                                                                          
028200*  SAME IDEA FOR A SAVED-ROUTES PRELOAD LINE.  WS-RTE-F-FLIGHTS           
028300*  IS THE HYPHEN-JOINED FLIGHT-ID LIST, SPLIT OUT SEPARATELY              
028400*  BELOW IN 2240 RATHER THAN BY THE OUTER UNSTRING.                       
028500 01  WS-RTE-FIELDS.                                                       
028600     05 WS-RTE-F-ID            PIC X(10).                                 
028700     05 WS-RTE-F-FLIGHTS       PIC X(40).                                 
028800     05 WS-RTE-F-DUR           PIC X(10).                                 
028900     05 WS-RTE-F-PRICE         PIC X(12).                                 
029000     05 WS-RTE-F-STOPS         PIC X(6).                                  
029100     05 FILLER                 PIC X(06).                                 
029200                                                                          
029300*  UP TO 4 HYPHEN-OR-DASH SEPARATED FLIGHT IDS COME BACK OUT OF           
029400*  AN UNSTRING HERE - USED BY BOTH THE ROUTE PRELOADER (2240)             
029500*  AND THE SORT REQUEST'S ID LIST (5000).                                 
029600 01  WS-ID-LIST-WORK.                                                     
029700     05 WS-ID-WORK OCCURS 4 TIMES          PIC X(6).                      
029800     05 FILLER                 PIC X(06).                                 
029900                                                                          
030000*  GENERAL YES/NO SWITCH AND HIT-INDEX FOR 2500-FIND-AIRPORT-             
030100*  START, SHARED ACROSS EVERY CALLER THAT LOOKS UP AN IATA CODE.          
030200 01  WS-FOUND-SW               PIC X(1) VALUE 'N'.                        
030300     88 WS-FOUND                          VALUE 'Y'.                      
030400 01  WS-LOOKUP-IATA            PIC X(3).                                  
030500 01  WS-LOOKUP-AIR-IDX         PIC 9(4) COMP.                             
030600                                                                          
030700*-------------------------------------------------------------*           
030800*  TRIM/UPPERCASE WORK FIELDS (NO INTRINSIC FUNCTIONS USED)               
030900*-------------------------------------------------------------*           
031000*  9900-TRIM-UPPER-START READS WS-TRIM-IN AND LEAVES THE                  
031100*  TRIMMED, UPPERCASED RESULT IN WS-TRIM-OUT WITH ITS LENGTH IN           
031200*  WS-TRIM-LEN - SHARED BY EVERY FIELD THAT NEEDS CASE-FOLDING.           
031300 01  WS-TRIM-IN                PIC X(30).                                 
031400 01  WS-TRIM-OUT               PIC X(30).                                 
031500 01  WS-TRIM-LEN               PIC 9(2) COMP.                             
031600                                                                          
031700*-------------------------------------------------------------*           
031800*  REQUEST-PROCESSING WORK FIELDS                                         
031900*-------------------------------------------------------------*           
032000*  ORIGIN/DESTINATION/CRITERION OFF A TYPE-1 (PLAN) REQUEST,              
032100*  PLUS THE TABLE INDEX EACH AIRPORT RESOLVES TO ONCE FOUND.              
032200 01  WS-CRIT                   PIC X(1).                                  
032300 01  WS-ORIG-IATA              PIC X(3).                                  
032400 01  WS-DEST-IATA              PIC X(3).                                  
032500 01  WS-ORIG-AIR-IDX           PIC 9(4) COMP.                             
032600 01  WS-DEST-AIR-IDX           PIC 9(4) COMP.                             
032700 01  WS-AIR-OK-SW              PIC X(1).                                  
032800     88 WS-AIR-OK                         VALUE 'Y'.                      
032900                                                                          
033000*-------------------------------------------------------------*           
033100*  ROUTE-CALCULATOR WORK FIELDS                                           
033200*-------------------------------------------------------------*           
033300*  OPEN-STATE COUNT AND BEST-COST BOOKKEEPING FOR THE BEST-               
033400*  FIRST SEARCH LOOP IN 4050.  WS-MIN-COST STARTS EACH PASS AT            
033500*  A HIGH-WATER VALUE NO REAL STATE COST CAN EXCEED.                      
033600 01  WS-OPEN-CNT               PIC 9(4) COMP VALUE 0.                     
033700 01  WS-MIN-COST               PIC S9(7)V99.                              
033800 01  WS-MIN-IDX                PIC 9(4) COMP.                             
033900 01  WS-THIS-COST              PIC S9(7)V99.                              
034000*  BEST ITINERARY FOUND SO FAR FOR THE CURRENT PLAN REQUEST -             
034100*  COPIED OUT OF THE WINNING WORK-QUEUE ENTRY BY 4060 AND                 
034200*  TURNED INTO A SAVED ROUTE BY 4100 ONCE THE SEARCH ENDS.                
034300 01  WS-BEST-FOUND-SW          PIC X(1) VALUE 'N'.                        
034400     88 WS-BEST-FOUND                     VALUE 'Y'.                      
034500 01  WS-BEST-COST              PIC S9(7)V99.                              
034600 01  WS-BEST-ENTRY.                                                       
034700     05 WS-BEST-FLT-CNT        PIC 9(1).                                  
034800     05 WS-BEST-FLT-LIST.                                                 
034900        10 WS-BEST-FLT-ID      PIC 9(4) OCCURS 4 TIMES.                   
035000     05 WS-BEST-DUR            PIC 9(5).                                  
035100     05 WS-BEST-PRICE          PIC S9(6)V99.                              
035200     05 FILLER                 PIC X(05).                                 
035300                                                                          
035400*  4070'S PRUNE VERDICT, THE STATE JUST POPPED OFF THE QUEUE,             
035500*  AND THE FIELDS 4080-4090 USE TO WALK THE FLIGHT TABLE AND              
035600*  BUILD EACH CHILD STATE THAT SURVIVES THE CONNECTION CHECK.             
035700 01  WS-PRUNE-OK-SW            PIC X(1).                                  
035800     88 WS-PRUNE-OK                       VALUE 'Y'.                      
035900 01  WS-POP-AIR-IDX            PIC 9(4) COMP.                             
036000 01  WS-POP-FLT-CNT            PIC 9(1).                                  
036100 01  WS-POP-ARR-TIME           PIC 9(4).                                  
036200 01  WS-CP-IX                  PIC 9(1) COMP.                             
036300 01  WS-SCAN-FLT-IDX           PIC 9(4) COMP.                             
036400 01  WS-NEW-AIR-IDX            PIC 9(4) COMP.                             
036500*  CONNECTION-TIME ARITHMETIC FOR 4084 - ALL CLOCK TIMES ARE              
036600*  KEPT AS MINUTES-SINCE-MIDNIGHT (0-1439) SO LAYOVER AND                 
036700*  ARRIVAL MATH IS PLAIN SUBTRACTION/ADDITION WITH A SINGLE               
036800*  1440 WRAP, NOT HH:MM STRING HANDLING.                                  
036900 01  WS-CONNECT-OK-SW          PIC X(1).                                  
037000     88 WS-CONNECT-OK                     VALUE 'Y'.                      
037100 01  WS-PREV-DEP-MIN           PIC 9(4).                                  
037200 01  WS-ARR-MIN                PIC 9(4).                                  
037300 01  WS-TEMP-DAYS              PIC 9(4).                                  
037400*  WS-NEXT-DEP-MIN IS THE CANDIDATE FLIGHT'S OWN DEPARTURE,               
037500*  WRAPPED PAST MIDNIGHT WHEN NEEDED SO IT NEVER COMES OUT                
037600*  EARLIER THAN THE PRIOR FLIGHT'S ARRIVAL.  WS-NEW-ARR-MIN IS            
037700*  THAT SAME FLIGHT'S OWN ARRIVAL (DEPARTURE PLUS DURATION,               
037800*  ALSO WRAPPED) - SEE SD-0447 - AND IS WHAT GETS STAMPED ONTO            
037900*  THE CHILD STATE IN 4086, NEVER THE STATE JUST POPPED.                  
038000 01  WS-NEXT-DEP-MIN           PIC 9(4).                                  
038100 01  WS-NEW-ARR-MIN            PIC 9(4).                                  
038200 01  WS-LAYOVER                PIC S9(5).                                 
038300                                                                          
038400*-------------------------------------------------------------*           
038500*  SORT-REQUEST WORK FIELDS                                               
038600*-------------------------------------------------------------*           
038700*  NUMBER OF ROUTE IDS UNSTRUNG OFF A TYPE-2 REQUEST, THE ID              
038800*  CURRENTLY BEING RESOLVED, AND A DUPLICATE-ID FLAG SO THE               
038900*  SAME ROUTE CANNOT BE HANDED TO RTESORT TWICE.                          
039000 01  WS-REQ-ID-CNT             PIC 9(1) COMP.                             
039100 01  WS-REQ-ID-NUM             PIC 9(4).                                  
039200 01  WS-DUP-SW                 PIC X(1).                                  
039300     88 WS-DUP-FOUND                      VALUE 'Y'.                      
039400 01  WS-SORT-IX                PIC 9(1) COMP.                             
039500                                                                          
039600*-------------------------------------------------------------*           
039700*  SEARCH-REQUEST WORK FIELDS                                             
039800*-------------------------------------------------------------*           
039900*  MODE/TERM OFF A TYPE-3 REQUEST AFTER TRIM/UPPER, PASSED                
040000*  STRAIGHT THROUGH TO RTESRCH ON THE CALL IN 5500.                       
040100 01  WS-SRCH-MODE              PIC X(1).                                  
040200 01  WS-SRCH-TERM              PIC X(30).                                 
040300 01  WS-SRCH-TERM-LEN          PIC 9(2) COMP.                             
040400                                                                          
040500*-------------------------------------------------------------*           
040600*  DISPLAY WORK FIELDS                                                    
040700*-------------------------------------------------------------*           
040800 01  WS-DISP-FLIGHTS           PIC X(20).                                 
040900 01  WS-DISP-FLT-NUM           PIC 9(4).                                  
041000 01  WS-DISP-FLT-EDIT          PIC ZZZ9.                                  
041100 01  WS-DISP-PRICE-EDIT        PIC Z,ZZZ,ZZ9.99.                          
041200 01  WS-DISP-DUR-EDIT          PIC ZZ,ZZ9.                                
041300 01  WS-DISP-HH-EDIT           PIC Z9.                                    
041400 01  WS-DISP-MM-EDIT           PIC Z9.                                    
041500 01  WS-LEG-IX                 PIC 9(1) COMP.                             
041600                                                                          
041700 PROCEDURE DIVISION.                                                      
041800                                                                          
041900 0000-MAIN-START.                                                         
042000*    CLEAR WORKING STORAGE AND THE DOMINANCE TABLE ONCE AT                
042100*    RUN START - EACH PLAN REQUEST RE-CLEARS THE DOMINANCE                
042200*    TABLE AGAIN ITSELF IN 4015.                                          
042300     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.              
042400*    LOAD PASS 1 - AIRPORTS.  HEADER LINE IS READ AND DISCARDED           
042500*    BY 2000, THEN EVERY DETAIL LINE IS READ AND PARSED UNTIL             
042600*    END OF FILE.                                                         
042700     PERFORM 2000-LOAD-AIRPORTS-START THRU 2010-LOAD-AIRPORTS-END.        
042800     PERFORM 2020-READ-AIRPORT-START THRU 2030-READ-AIRPORT-END           
042900        UNTIL WS-CURR-FIN.                                                
043000     CLOSE AIR-FILE-IN.                                                   
043100                                                                          
043200*    LOAD PASS 2 - FLIGHTS.  EACH FLIGHT'S ORIGIN AND                     
043300*    DESTINATION ARE VALIDATED AGAINST THE AIRPORT TABLE                  
043400*    ALREADY BUILT ABOVE BEFORE IT IS STORED - SEE 2140.                  
043500     PERFORM 2100-LOAD-FLIGHTS-START THRU 2110-LOAD-FLIGHTS-END.          
043600     PERFORM 2120-READ-FLIGHT-START THRU 2130-READ-FLIGHT-END             
043700        UNTIL WS-CURR-FIN.                                                
043800     CLOSE FLT-FILE-IN.                                                   
043900                                                                          
044000*    LOAD PASS 3 - ANY SAVED ROUTES LEFT OVER FROM A PRIOR RUN'S          
044100*    OUTPUT FILE.  A MISSING FILE (STATUS 35) IS NOT AN ERROR -           
044200*    THE FIRST RUN OF THE DAY WILL NOT HAVE ONE YET.                      
044300     PERFORM 2200-LOAD-ROUTES-START THRU 2210-LOAD-ROUTES-END.            
044400     IF WS-STAT-RTEI = '35' THEN                                          
044500        CONTINUE                                                          
044600     ELSE                                                                 
044700        PERFORM 2220-READ-ROUTE-START THRU 2230-READ-ROUTE-END            
044800           UNTIL WS-CURR-FIN                                              
044900        CLOSE RTE-FILE-IN                                                 
045000     END-IF.                                                              
045100                                                                          
045200*    REPORT WHAT CAME IN AND BAIL OUT IF EITHER PERMANENT TABLE           
045300*    IS EMPTY - THERE IS NO NETWORK TO PLAN AGAINST (SD-0322).            
045400     PERFORM 2900-REPORT-COUNTS-START THRU 2910-REPORT-COUNTS-END.        
045500     IF WS-LOAD-ERROR THEN                                                
045600        GO TO 0090-STOP-PRG                                               
045700     END-IF.                                                              
045800                                                                          
045900*    THE FIRST ROUTE PLANNED THIS RUN PICKS UP NUMBERING RIGHT            
046000*    AFTER THE HIGHEST PRELOADED ROUTE ID.                                
046100     PERFORM 2950-NEXT-ROUTE-ID-START THRU 2960-NEXT-ROUTE-ID-END.        
046200                                                                          
046300*    MAIN REQUEST LOOP - ONE BATCH REQUEST RECORD PER ITERATION,          
046400*    DISPATCHED BY REQ-TYPE IN 3000.  REQUESTS FILE REPLACES THE          
046500*    ORIGINAL SYSTEM'S INTERACTIVE CONSOLE MENU.                          
046600     OPEN INPUT REQ-FILE-IN.                                              
046700     MOVE WS-STAT-REQ TO WS-CURR-STAT.                                    
046800     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
046900     PERFORM 3000-READ-REQUEST-START THRU 3010-READ-REQUEST-END           
047000        UNTIL WS-CURR-FIN.                                                
047100     CLOSE REQ-FILE-IN.                                                   
047200                                                                          
047300 0090-STOP-PRG.                                                           
047400*    COMMON END-OF-RUN LANDING SPOT - REACHED EITHER BY FALLING           
047500*    OFF THE END OF 0000-MAIN-START'S NORMAL PROCESSING OR BY A           
047600*    GO TO FROM 9000 ON A FATAL FILE STATUS.  NO CLOSE STATEMENTS         
047700*    ARE ISSUED HERE - WHATEVER FILE TRIPPED THE ERROR IS LEFT TO         
047800*    THE COMPILER'S IMPLICIT CLOSE ON STOP RUN.                           
047900     STOP RUN.                                                            
048000                                                                          
048100*---------------------------------------------------------------          
048200* 1000  INITIALIZE WORKING STORAGE                                        
048300*---------------------------------------------------------------          
048400 1000-INITIALIZE-START.                                                   
048500*    ZERO OUT THE RECORD COUNTS ON ALL FOUR PERMANENT TABLES              
048600*    AND THE WORK QUEUE BEFORE ANYTHING IS LOADED.                        
048700     MOVE 0 TO AIR-CNT.                                                   
048800     MOVE 0 TO FLT-CNT.                                                   
048900     MOVE 0 TO RTE-CNT.                                                   
049000     MOVE 0 TO WKQ-CNT.                                                   
049100     MOVE 'N' TO WS-LOAD-ERROR-SW.                                        
049200     MOVE 0 TO WS-NB-RTE-PRELOAD.                                         
049300*    DOM-IDX RUNS OVER AIRPORT SLOTS 1-50 (WS-TAB-MAX-AIR) -              
049400*    SEE 1005/1006 FOR THE INNER STOPOVER-COUNT LOOP.                     
049500     PERFORM 1005-CLEAR-DOM-START                                         
049600        VARYING DOM-IDX FROM 1 BY 1                                       
049700        UNTIL DOM-IDX > 50.                                               
049800 1010-INITIALIZE-END.                                                     
049900                                                                          
050000 1005-CLEAR-DOM-START.                                                    
050100*    FOR THIS AIRPORT, CLEAR THE "BEST COST SEEN AT N STOPS"              
050200*    FLAG FOR EVERY STOPOVER COUNT 1 THROUGH 5 (DOM-STOP-IDX).            
050300     PERFORM 1006-CLEAR-DOM-STOP-START                                    
050400        VARYING DOM-STOP-IDX FROM 1 BY 1                                  
050500        UNTIL DOM-STOP-IDX > 5.                                           
050600                                                                          
050700 1006-CLEAR-DOM-STOP-START.                                               
050800     MOVE 'N' TO DOM-SET-SW(DOM-IDX DOM-STOP-IDX).                        
050900                                                                          
051000*---------------------------------------------------------------          
051100* 2000  LOAD AIRPORTS -- SKIP HEADER, UNSTRING EACH DETAIL LINE           
051200*---------------------------------------------------------------          
051300 2000-LOAD-AIRPORTS-START.                                                
051400*    OPEN THE AIRPORTS FILE AND CONSUME ITS ONE HEADER LINE -             
051500*    THE HEADER IS NEVER PARSED, ONLY READ PAST.                          
051600     OPEN INPUT AIR-FILE-IN.                                              
051700     MOVE WS-STAT-AIR TO WS-CURR-STAT.                                    
051800     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
051900     READ AIR-FILE-IN.                                                    
052000     MOVE WS-STAT-AIR TO WS-CURR-STAT.                                    
052100     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
052200 2010-LOAD-AIRPORTS-END.                                                  
052300                                                                          
052400 2020-READ-AIRPORT-START.                                                 
052500*    READ ONE DETAIL LINE AND, IF NOT AT END OF FILE, HAND IT             
052600*    OFF TO 2040 FOR FIELD-COUNT CHECKING AND TABLE STORAGE.              
052700     READ AIR-FILE-IN.                                                    
052800     MOVE WS-STAT-AIR TO WS-CURR-STAT.                                    
052900     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
053000     IF WS-CURR-OK THEN                                                   
053100        PERFORM 2040-PARSE-AIRPORT-START                                  
053200           THRU 2050-PARSE-AIRPORT-END                                    
053300     END-IF.                                                              
053400 2030-READ-AIRPORT-END.                                                   
053500                                                                          
053600 2040-PARSE-AIRPORT-START.                                                
053700*    AN AIRPORTS DETAIL LINE CARRIES 6 FIELDS, HENCE 5 COMMAS -           
053800*    ID, IATA, CITY, COUNTRY, LATITUDE, LONGITUDE.  A LINE THAT           
053900*    DOES NOT TALLY IS LOGGED AND DROPPED RATHER THAN UNSTRUNG            
054000*    INTO THE WRONG POSITIONS.                                            
054100     MOVE 0 TO WS-COMMA-CNT.                                              
054200     INSPECT AIR-LINE-IN TALLYING WS-COMMA-CNT FOR ALL ','.               
054300     IF WS-COMMA-CNT NOT = 5 THEN                                         
054400        DISPLAY 'AIRPORTS: BAD RECORD (FIELD COUNT) - '                   
054500           AIR-LINE-IN                                                    
054600     ELSE                                                                 
054700*       DO NOT GROW THE TABLE PAST WS-TAB-MAX-AIR SLOTS.                  
054800        IF AIR-CNT >= WS-TAB-MAX-AIR THEN                                 
054900           DISPLAY 'AIRPORTS: TABLE FULL - RECORD SKIPPED'                
055000        ELSE                                                              
055100           UNSTRING AIR-LINE-IN DELIMITED BY ','                          
055200              INTO WS-AIR-F-ID WS-AIR-F-IATA WS-AIR-F-CITY                
055300                   WS-AIR-F-CTRY WS-AIR-F-LAT WS-AIR-F-LON                
055400*          CLAIM THE NEXT TABLE SLOT BEFORE MOVING ANY FIELDS.            
055500           SET AIR-IDX TO AIR-CNT                                         
055600           SET AIR-IDX UP BY 1                                            
055700           SET AIR-CNT TO AIR-IDX                                         
055800           MOVE WS-AIR-F-ID TO AIR-ID(AIR-IDX)                            
055900*          IATA CODES ARE CASE-FOLDED ON THE WAY IN SO A LOWER-           
056000*          CASE CODE ON THE FEED STILL MATCHES A FLIGHT'S                 
056100*          ORIGIN/DESTINATION AND A SEARCH REQUEST'S TERM.                
056200           MOVE WS-AIR-F-IATA TO WS-TRIM-IN                               
056300           PERFORM 9900-TRIM-UPPER-START THRU 9910-TRIM-UPPER-END         
056400           MOVE WS-TRIM-OUT(1:3) TO AIR-IATA(AIR-IDX)                     
056500           MOVE WS-AIR-F-CITY TO AIR-CITY(AIR-IDX)                        
056600           MOVE WS-AIR-F-CTRY TO AIR-CTRY(AIR-IDX)                        
056700           MOVE WS-AIR-F-LAT TO AIR-LAT(AIR-IDX)                          
056800           MOVE WS-AIR-F-LON TO AIR-LON(AIR-IDX)                          
056900        END-IF                                                            
057000     END-IF.                                                              
057100 2050-PARSE-AIRPORT-END.                                                  
057200                                                                          
057300*---------------------------------------------------------------          
057400* 2100  LOAD FLIGHTS -- VERIFY ORIGIN/DEST AGAINST AIRPORT TABLE          
057500*---------------------------------------------------------------          
057600 2100-LOAD-FLIGHTS-START.                                                 
057700*    SAME PATTERN AS 2000 - OPEN, SKIP THE HEADER LINE.                   
057800     OPEN INPUT FLT-FILE-IN.                                              
057900     MOVE WS-STAT-FLT TO WS-CURR-STAT.                                    
058000     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
058100     READ FLT-FILE-IN.                                                    
058200     MOVE WS-STAT-FLT TO WS-CURR-STAT.                                    
058300     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
058400 2110-LOAD-FLIGHTS-END.                                                   
058500                                                                          
058600 2120-READ-FLIGHT-START.                                                  
058700*    SAME READ/TEST/DISPATCH SHAPE AS 2020 - ONE DETAIL LINE              
058800*    PER CALL, HANDED TO 2140 FOR VALIDATION AND STORAGE WHEN             
058900*    IT IS NOT THE END-OF-FILE RECORD.                                    
059000     READ FLT-FILE-IN.                                                    
059100     MOVE WS-STAT-FLT TO WS-CURR-STAT.                                    
059200     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
059300     IF WS-CURR-OK THEN                                                   
059400        PERFORM 2140-PARSE-FLIGHT-START                                   
059500           THRU 2150-PARSE-FLIGHT-END                                     
059600     END-IF.                                                              
059700 2130-READ-FLIGHT-END.                                                    
059800                                                                          
059900 2140-PARSE-FLIGHT-START.                                                 
060000*    A FLIGHTS DETAIL LINE CARRIES 8 FIELDS (7 COMMAS): ID,               
060100*    ORIGIN, DEST, AIRLINE, FLIGHT NUMBER, DURATION, PRICE AND            
060200*    THE "HH:MM" DEPARTURE CLOCK TIME (SD-0441).                          
060300     MOVE 0 TO WS-COMMA-CNT.                                              
060400     INSPECT FLT-LINE-IN TALLYING WS-COMMA-CNT FOR ALL ','.               
060500     IF WS-COMMA-CNT NOT = 7 THEN                                         
060600        DISPLAY 'FLIGHTS: BAD RECORD (FIELD COUNT) - '                    
060700           FLT-LINE-IN                                                    
060800     ELSE                                                                 
060900        UNSTRING FLT-LINE-IN DELIMITED BY ','                             
061000           INTO WS-FLT-F-ID WS-FLT-F-ORIG WS-FLT-F-DEST                   
061100                WS-FLT-F-ARLN WS-FLT-F-NUM WS-FLT-F-DUR                   
061200                WS-FLT-F-PRICE WS-FLT-F-HH                                
061300*       A FLIGHT CANNOT BE STORED UNLESS BOTH ITS ORIGIN AND              
061400*       DESTINATION ALREADY EXIST IN THE AIRPORT TABLE - THE              
061500*       NETWORK MUST NOT CONTAIN A DANGLING IATA CODE.                    
061600        MOVE WS-FLT-F-ORIG TO WS-TRIM-IN                                  
061700        PERFORM 9900-TRIM-UPPER-START THRU 9910-TRIM-UPPER-END            
061800        MOVE WS-TRIM-OUT(1:3) TO WS-LOOKUP-IATA                           
061900        PERFORM 2500-FIND-AIRPORT-START THRU 2510-FIND-AIRPORT-END        
062000        IF NOT WS-FOUND THEN                                              
062100           DISPLAY 'FLIGHT ' WS-FLT-F-NUM                                 
062200              ' COULD NOT BE LOADED'                                      
062300        ELSE                                                              
062400           MOVE WS-TRIM-OUT(1:3) TO WS-FLT-F-ORIG                         
062500           MOVE WS-FLT-F-DEST TO WS-TRIM-IN                               
062600           PERFORM 9900-TRIM-UPPER-START THRU 9910-TRIM-UPPER-END         
062700           MOVE WS-TRIM-OUT(1:3) TO WS-LOOKUP-IATA                        
062800           PERFORM 2500-FIND-AIRPORT-START                                
062900              THRU 2510-FIND-AIRPORT-END                                  
063000           IF NOT WS-FOUND THEN                                           
063100              DISPLAY 'FLIGHT ' WS-FLT-F-NUM                              
063200                 ' COULD NOT BE LOADED'                                   
063300           ELSE                                                           
063400              MOVE WS-TRIM-OUT(1:3) TO WS-FLT-F-DEST                      
063500              PERFORM 2160-STORE-FLIGHT-START                             
063600                 THRU 2170-STORE-FLIGHT-END                               
063700           END-IF                                                         
063800        END-IF                                                            
063900     END-IF.                                                              
064000 2150-PARSE-FLIGHT-END.                                                   
064100                                                                          
064200 2160-STORE-FLIGHT-START.                                                 
064300*    DO NOT GROW THE TABLE PAST WS-TAB-MAX-FLT SLOTS.                     
064400     IF FLT-CNT >= WS-TAB-MAX-FLT THEN                                    
064500        DISPLAY 'FLIGHTS: TABLE FULL - RECORD SKIPPED'                    
064600     ELSE                                                                 
064700        SET FLT-IDX TO FLT-CNT                                            
064800        SET FLT-IDX UP BY 1                                               
064900        SET FLT-CNT TO FLT-IDX                                            
065000        MOVE WS-FLT-F-ID TO FLT-ID(FLT-IDX)                               
065100        MOVE WS-FLT-F-ORIG TO FLT-ORIG(FLT-IDX)                           
065200        MOVE WS-FLT-F-DEST TO FLT-DEST(FLT-IDX)                           
065300        MOVE WS-FLT-F-ARLN TO FLT-ARLN(FLT-IDX)                           
065400        MOVE WS-FLT-F-NUM TO FLT-NUM(FLT-IDX)                             
065500        MOVE WS-FLT-F-DUR TO FLT-DUR(FLT-IDX)                             
065600        MOVE WS-FLT-F-PRICE TO FLT-PRICE(FLT-IDX)                         
065700*       WS-FLT-F-HH HOLDS THE WHOLE "HH:MM" TOKEN - POSITIONS             
065800*       1-2 ARE THE HOUR, POSITION 3 IS THE COLON, POSITIONS              
065900*       4-5 ARE THE MINUTE.  SPLIT BY REFERENCE MODIFICATION              
066000*       RATHER THAN A SECOND UNSTRING (SD-0441).                          
066100        MOVE WS-FLT-F-HH(1:2) TO FLT-DEP-HH(FLT-IDX)                      
066200        MOVE WS-FLT-F-HH(4:2) TO FLT-DEP-MM(FLT-IDX)                      
066300     END-IF.                                                              
066400 2170-STORE-FLIGHT-END.                                                   
066500                                                                          
066600*---------------------------------------------------------------          
066700* 2200  LOAD SAVED ROUTES -- OPTIONAL FILE, ABSENCE NOT AN ERROR          
066800*---------------------------------------------------------------          
066900 2200-LOAD-ROUTES-START.                                                  
067000     OPEN INPUT RTE-FILE-IN.                                              
067100     IF WS-STAT-RTEI = '35' THEN                                          
067200        CONTINUE                                                          
067300     ELSE                                                                 
067400        MOVE WS-STAT-RTEI TO WS-CURR-STAT                                 
067500        PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END          
067600        READ RTE-FILE-IN                                                  
067700        MOVE WS-STAT-RTEI TO WS-CURR-STAT                                 
067800        PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END          
067900     END-IF.                                                              
068000 2210-LOAD-ROUTES-END.                                                    
068100                                                                          
068200 2220-READ-ROUTE-START.                                                   
068300*    SAME READ/TEST/DISPATCH SHAPE AS 2020 AND 2120 - THIS                
068400*    LOOP ONLY RUNS AT ALL WHEN 2200 FOUND A ROUTESIN FILE TO             
068500*    OPEN (STATUS OTHER THAN '35'), SO A MISSING CARRY-FORWARD            
068600*    FILE NEVER REACHES THIS PARAGRAPH.                                   
068700     READ RTE-FILE-IN.                                                    
068800     MOVE WS-STAT-RTEI TO WS-CURR-STAT.                                   
068900     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
069000     IF WS-CURR-OK THEN                                                   
069100        PERFORM 2240-PARSE-ROUTE-START                                    
069200           THRU 2250-PARSE-ROUTE-END                                      
069300     END-IF.                                                              
069400 2230-READ-ROUTE-END.                                                     
069500                                                                          
069600 2240-PARSE-ROUTE-START.                                                  
069700*    A SAVED-ROUTE LINE CARRIES 5 FIELDS (4 COMMAS): ID, THE              
069800*    HYPHEN-JOINED FLIGHT LIST, DURATION, PRICE AND STOPOVERS.            
069900     MOVE 0 TO WS-COMMA-CNT.                                              
070000     INSPECT RTE-LINE-IN TALLYING WS-COMMA-CNT FOR ALL ','.               
070100     IF WS-COMMA-CNT NOT = 4 THEN                                         
070200        DISPLAY 'ROUTES: BAD RECORD (FIELD COUNT) - '                     
070300           RTE-LINE-IN                                                    
070400     ELSE                                                                 
070500*       DO NOT GROW THE TABLE PAST WS-TAB-MAX-RTE SLOTS.                  
070600        IF RTE-CNT >= WS-TAB-MAX-RTE THEN                                 
070700           DISPLAY 'ROUTES: TABLE FULL - RECORD SKIPPED'                  
070800        ELSE                                                              
070900           UNSTRING RTE-LINE-IN DELIMITED BY ','                          
071000              INTO WS-RTE-F-ID WS-RTE-F-FLIGHTS WS-RTE-F-DUR              
071100                   WS-RTE-F-PRICE WS-RTE-F-STOPS                          
071200           SET RTE-IDX TO RTE-CNT                                         
071300           SET RTE-IDX UP BY 1                                            
071400           SET RTE-CNT TO RTE-IDX                                         
071500           MOVE WS-RTE-F-ID TO RTE-ID(RTE-IDX)                            
071600           MOVE WS-RTE-F-DUR TO RTE-DUR(RTE-IDX)                          
071700           MOVE WS-RTE-F-PRICE TO RTE-PRICE(RTE-IDX)                      
071800           MOVE WS-RTE-F-STOPS TO RTE-STOPS(RTE-IDX)                      
071900*          THE FLIGHT LIST ITSELF IS HYPHEN-DELIMITED AND MAY             
072000*          HOLD 1-4 FLIGHT IDS - TALLYING IN COUNTS HOW MANY              
072100*          CAME BACK WITHOUT A SEPARATE LOOP TO FIND OUT.                 
072200           MOVE 0 TO WS-REQ-ID-CNT                                        
072300           UNSTRING WS-RTE-F-FLIGHTS DELIMITED BY '-'                     
072400              INTO WS-ID-WORK(1) WS-ID-WORK(2)                            
072500                   WS-ID-WORK(3) WS-ID-WORK(4)                            
072600              TALLYING IN WS-REQ-ID-CNT                                   
072700           MOVE WS-REQ-ID-CNT TO RTE-FLT-CNT(RTE-IDX)                     
072800           PERFORM 2260-STORE-RTE-LEG-START                               
072900              VARYING WS-CP-IX FROM 1 BY 1                                
073000              UNTIL WS-CP-IX > WS-REQ-ID-CNT                              
073100*          TRACK THE HIGHEST PRELOADED ID SEEN SO FAR - 2950              
073200*          USES IT TO NUMBER THE FIRST ROUTE PLANNED THIS RUN.            
073300           IF RTE-ID(RTE-IDX) > WS-NB-RTE-PRELOAD THEN                    
073400              MOVE RTE-ID(RTE-IDX) TO WS-NB-RTE-PRELOAD                   
073500           END-IF                                                         
073600        END-IF                                                            
073700     END-IF.                                                              
073800 2250-PARSE-ROUTE-END.                                                    
073900                                                                          
074000 2260-STORE-RTE-LEG-START.                                                
074100*    COPY ONE RESOLVED FLIGHT ID INTO THE ROUTE TABLE'S LEG               
074200*    ARRAY AT POSITION WS-CP-IX.                                          
074300     MOVE WS-ID-WORK(WS-CP-IX) TO RTE-FLT-ID(RTE-IDX WS-CP-IX).           
074400                                                                          
074500*---------------------------------------------------------------          
074600* 2500  FIND AN AIRPORT'S TABLE INDEX BY IATA CODE                        
074700*---------------------------------------------------------------          
074800 2500-FIND-AIRPORT-START.                                                 
074900*    LINEAR SEARCH OVER AIR-ENTRY - THE TABLE IS SMALL ENOUGH             
075000*    (WS-TAB-MAX-AIR = 50) THAT A SEARCH-ALL/INDEXED KEY IS NOT           
075100*    WORTH THE BOOKKEEPING.  EVERY IATA LOOKUP IN THE PROGRAM             
075200*    COMES THROUGH HERE.                                                  
075300     MOVE 'N' TO WS-FOUND-SW.                                             
075400     SET AIR-IDX TO 1.                                                    
075500     SEARCH AIR-ENTRY                                                     
075600        AT END                                                            
075700           CONTINUE                                                       
075800        WHEN AIR-IATA(AIR-IDX) = WS-LOOKUP-IATA                           
075900           MOVE 'Y' TO WS-FOUND-SW                                        
076000           SET WS-LOOKUP-AIR-IDX TO AIR-IDX                               
076100     END-SEARCH.                                                          
076200 2510-FIND-AIRPORT-END.                                                   
076300                                                                          
076400*---------------------------------------------------------------          
076500* 2900  REPORT LOAD COUNTS                                                
076600*---------------------------------------------------------------          
076700 2900-REPORT-COUNTS-START.                                                
076800*    A SIMPLE BANNERED SUMMARY SO THE OPERATOR CAN CONFIRM THE            
076900*    LOAD BEFORE THE REQUEST FILE STARTS PROCESSING.                      
077000     MOVE ALL '=' TO WS-LIG-RAP.                                          
077100     DISPLAY WS-LIG-RAP.                                                  
077200     DISPLAY 'LOAD SUMMARY'.                                              
077300     DISPLAY '  AIRPORTS LOADED.......: ' AIR-CNT.                        
077400     DISPLAY '  FLIGHTS LOADED........: ' FLT-CNT.                        
077500     DISPLAY '  ROUTES PRELOADED......: ' RTE-CNT.                        
077600     MOVE ALL '=' TO WS-LIG-RAP.                                          
077700     DISPLAY WS-LIG-RAP.                                                  
077800*    AN EMPTY AIRPORT OR FLIGHT TABLE MEANS THERE IS NOTHING TO           
077900*    PLAN AGAINST - 0000-MAIN-START STOPS THE RUN ON THIS FLAG            
078000*    RATHER THAN LET EVERY PLAN REQUEST FAIL ONE AT A TIME.               
078100     IF (AIR-CNT = 0) OR (FLT-CNT = 0) THEN                               
078200        DISPLAY 'LOAD ERROR - AIRPORT OR FLIGHT TABLE EMPTY'              
078300        MOVE 'Y' TO WS-LOAD-ERROR-SW                                      
078400     END-IF.                                                              
078500 2910-REPORT-COUNTS-END.                                                  
078600                                                                          
078700*---------------------------------------------------------------          
078800* 2950  NEXT ROUTE ID TO ASSIGN = HIGHEST PRELOADED ID + 1                
078900*---------------------------------------------------------------          
079000 2950-NEXT-ROUTE-ID-START.                                                
079100*    A ONE-LINE PARAGRAPH, BUT KEPT SEPARATE FROM 2900 RATHER             
079200*    THAN FOLDED INTO IT SINCE IT HAS TO RUN AFTER THE LOAD-              
079300*    ERROR CHECK IN 0000-MAIN-START HAS ALREADY HAD A CHANCE TO           
079400*    STOP THE RUN - NO SENSE COMPUTING A NEXT ID FOR A RUN THAT           
079500*    IS ABOUT TO END ANYWAY.                                              
079600     COMPUTE WS-NEXT-RTE-ID = WS-NB-RTE-PRELOAD + 1.                      
079700 2960-NEXT-ROUTE-ID-END.                                                  
079800                                                                          
079900*---------------------------------------------------------------          
080000* 3000  READ AND DISPATCH ONE BATCH REQUEST RECORD                        
080100*---------------------------------------------------------------          
080200 3000-READ-REQUEST-START.                                                 
080300     READ REQ-FILE-IN.                                                    
080400     MOVE WS-STAT-REQ TO WS-CURR-STAT.                                    
080500     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.            
080600     IF WS-CURR-OK THEN                                                   
080700*       THE REQUEST TYPE DIGIT COMES OFF THE FRONT OF THE LINE            
080800*       BY ITSELF, THEN THE REST OF THE LINE (STILL COMMA-                
080900*       DELIMITED INTERNALLY) IS RE-UNSTRUNG STRAIGHT INTO THE            
081000*       WHOLE-FIELD REQ-BODY SO EVERY REDEFINED VIEW OF IT                
081100*       (PLAN/SORT/SEARCH) LINES UP ON THE SAME BYTES.                    
081200        MOVE 0 TO REQ-TYPE                                                
081300        UNSTRING REQ-LINE-IN DELIMITED BY ','                             
081400           INTO REQ-TYPE WS-LIG-RAP                                       
081500        UNSTRING WS-LIG-RAP DELIMITED BY SIZE                             
081600           INTO REQ-BODY                                                  
081700*       ONE CALLED PROGRAM PER REQUEST TYPE, PER SD-0250.                 
081800        EVALUATE REQ-TYPE                                                 
081900           WHEN 1                                                         
082000              PERFORM 4000-PLAN-ROUTE-START                               
082100                 THRU 4010-PLAN-ROUTE-END                                 
082200           WHEN 2                                                         
082300              PERFORM 5000-SORT-REQUEST-START                             
082400                 THRU 5010-SORT-REQUEST-END                               
082500           WHEN 3                                                         
082600              PERFORM 5500-SEARCH-REQUEST-START                           
082700                 THRU 5510-SEARCH-REQUEST-END                             
082800           WHEN 4                                                         
082900              PERFORM 8000-SAVE-REQUEST-START                             
083000                 THRU 8010-SAVE-REQUEST-END                               
083100           WHEN OTHER                                                     
083200              DISPLAY 'REQUEST TYPE NOT RECOGNIZED - '                    
083300                 REQ-LINE-IN                                              
083400        END-EVALUATE                                                      
083500     END-IF.                                                              
083600 3010-READ-REQUEST-END.                                                   
083700                                                                          
083800*---------------------------------------------------------------          
083900* 4000  ROUTE CALCULATOR - BEST-FIRST SEARCH OVER THE NETWORK             
084000*---------------------------------------------------------------          
084100 4000-PLAN-ROUTE-START.                                                   
084200*    THE REQUEST LINE'S ORIGIN/DESTINATION FIELDS MAY CARRY               
084300*    TRAILING BLANKS OR MIXED CASE FROM HOWEVER THE SCHEDULING            
084400*    DESK KEYED THE REQUEST, SO BOTH ARE TRIMMED AND UPPERCASED           
084500*    THE SAME WAY THE MASTER FILE LOADERS DO BEFORE ANY TABLE             
084600*    LOOKUP IS ATTEMPTED.                                                 
084700     MOVE REQ-P-ORIG TO WS-TRIM-IN.                                       
084800     PERFORM 9900-TRIM-UPPER-START THRU 9910-TRIM-UPPER-END.              
084900     MOVE WS-TRIM-OUT(1:3) TO WS-ORIG-IATA.                               
085000     MOVE REQ-P-DEST TO WS-TRIM-IN.                                       
085100     PERFORM 9900-TRIM-UPPER-START THRU 9910-TRIM-UPPER-END.              
085200     MOVE WS-TRIM-OUT(1:3) TO WS-DEST-IATA.                               
085300     MOVE REQ-P-CRIT TO WS-CRIT.                                          
085400                                                                          
085500*    BOTH AIRPORTS MUST RESOLVE BEFORE THE SEARCH IS WORTH                
085600*    STARTING - AN UNKNOWN ORIGIN OR DESTINATION IS REPORTED              
085700*    THE SAME WAY AS A SEARCH THAT RUNS BUT FINDS NO PATH, SINCE          
085800*    EITHER WAY THE DESK GETS NO ROUTE TO OFFER THE CUSTOMER.             
085900     MOVE WS-ORIG-IATA TO WS-LOOKUP-IATA.                                 
086000     PERFORM 2500-FIND-AIRPORT-START THRU 2510-FIND-AIRPORT-END.          
086100     MOVE WS-FOUND-SW TO WS-AIR-OK-SW.                                    
086200     IF WS-AIR-OK THEN                                                    
086300        SET WS-ORIG-AIR-IDX TO WS-LOOKUP-AIR-IDX                          
086400     END-IF.                                                              
086500     IF WS-AIR-OK THEN                                                    
086600        MOVE WS-DEST-IATA TO WS-LOOKUP-IATA                               
086700        PERFORM 2500-FIND-AIRPORT-START THRU 2510-FIND-AIRPORT-END        
086800        MOVE WS-FOUND-SW TO WS-AIR-OK-SW                                  
086900        IF WS-AIR-OK THEN                                                 
087000           SET WS-DEST-AIR-IDX TO WS-LOOKUP-AIR-IDX                       
087100        END-IF                                                            
087200     END-IF.                                                              
087300                                                                          
087400     IF NOT WS-AIR-OK THEN                                                
087500        DISPLAY 'NO ROUTE FOUND'                                          
087600     ELSE                                                                 
087700*       THE SEARCH PROPER: SEED THE WORK QUEUE WITH A ONE-STATE           
087800*       "AT THE ORIGIN, NO FLIGHTS TAKEN YET" ENTRY, THEN                 
087900*       REPEATEDLY POP THE CHEAPEST OPEN STATE AND EXPAND IT              
088000*       UNTIL THE QUEUE RUNS DRY (EVERY REACHABLE STATE HAS               
088100*       BEEN EITHER SETTLED OR PRUNED).                                   
088200        PERFORM 4015-RESET-SEARCH-START                                   
088300        PERFORM 4020-SEED-QUEUE-START                                     
088400        PERFORM 4050-PICK-BEST-START                                      
088500           UNTIL WS-OPEN-CNT = 0                                          
088600        IF WS-BEST-FOUND THEN                                             
088700           PERFORM 4100-SAVE-ROUTE-START THRU 4110-SAVE-ROUTE-END         
088800        ELSE                                                              
088900           DISPLAY 'NO ROUTE FOUND'                                       
089000        END-IF                                                            
089100     END-IF.                                                              
089200 4010-PLAN-ROUTE-END.                                                     
089300                                                                          
089400 4015-RESET-SEARCH-START.                                                 
089500*    A FRESH SEARCH MUST NOT SEE LEFTOVER STATE FROM A PRIOR              
089600*    PLAN REQUEST - THE WORK QUEUE, OPEN COUNT, BEST-FOUND FLAG           
089700*    AND THE PER-AIRPORT DOMINANCE TABLE (SET BY 4070 BELOW) ARE          
089800*    ALL CLEARED HERE BEFORE THE NEW SEARCH SEEDS ITSELF.                 
089900     MOVE 0 TO WKQ-CNT.                                                   
090000     MOVE 0 TO WS-OPEN-CNT.                                               
090100     MOVE 'N' TO WS-BEST-FOUND-SW.                                        
090200     PERFORM 1005-CLEAR-DOM-START                                         
090300        VARYING DOM-IDX FROM 1 BY 1                                       
090400        UNTIL DOM-IDX > 50.                                               
090500                                                                          
090600 4020-SEED-QUEUE-START.                                                   
090700*    THE ONLY STATE ON THE QUEUE AT THE START OF A SEARCH: ZERO           
090800*    FLIGHTS TAKEN, ZERO DURATION/PRICE ACCUMULATED, SITTING AT           
090900*    THE ORIGIN AIRPORT WITH NO ARRIVAL TIME YET (ARRIVAL TIME            
091000*    ONLY MEANS SOMETHING ONCE A FLIGHT HAS ACTUALLY BEEN                 
091100*    TAKEN).                                                              
091200     SET WKQ-IDX TO 1.                                                    
091300     MOVE 1 TO WKQ-CNT.                                                   
091400     MOVE 1 TO WS-OPEN-CNT.                                               
091500     MOVE 'N' TO WKQ-DONE-SW(WKQ-IDX).                                    
091600     SET WKQ-AIR-IDX(WKQ-IDX) TO WS-ORIG-AIR-IDX.                         
091700     MOVE 0 TO WKQ-FLT-CNT(WKQ-IDX).                                      
091800     MOVE 0 TO WKQ-DUR(WKQ-IDX).                                          
091900     MOVE 0 TO WKQ-PRICE(WKQ-IDX).                                        
092000     MOVE 0 TO WKQ-ARR-TIME(WKQ-IDX).                                     
092100                                                                          
092200*---------------------------------------------------------------          
092300* 4040  COST OF THE STATE AT WKQ-IDX UNDER THE CHOSEN CRITERION           
092400*    THE LOWER THIS NUMBER, THE MORE ATTRACTIVE THE STATE IS TO           
092500*    POP NEXT.  'M' (MINIMIZE NOTHING BUT MAXIMIZE DIRECTNESS)            
092600*    IS IMPLEMENTED AS NEGATIVE DURATION SO THE USUAL "SMALLEST           
092700*    WINS" COMPARISON IN 4052 STILL APPLIES - THE LONGEST-                
092800*    DURATION STATE (MOST PROGRESS TOWARD FEWER, LONGER LEGS)             
092900*    SORTS AS CHEAPEST.  ANY OTHER CRITERION LETTER FALLS BACK            
093000*    TO FEWEST FLIGHTS, THE SAFEST DEFAULT.                               
093100*---------------------------------------------------------------          
093200 4040-STATE-COST-START.                                                   
093300     EVALUATE WS-CRIT                                                     
093400        WHEN 'P'                                                          
093500           MOVE WKQ-PRICE(WKQ-IDX) TO WS-THIS-COST                        
093600        WHEN 'D'                                                          
093700           MOVE WKQ-DUR(WKQ-IDX) TO WS-THIS-COST                          
093800        WHEN 'M'                                                          
093900           COMPUTE WS-THIS-COST = WKQ-DUR(WKQ-IDX) * -1                   
094000        WHEN OTHER                                                        
094100           MOVE WKQ-FLT-CNT(WKQ-IDX) TO WS-THIS-COST                      
094200     END-EVALUATE.                                                        
094300                                                                          
094400*---------------------------------------------------------------          
094500* 4050  POP THE LOWEST-COST OPEN STATE AND PROCESS IT                     
094600*    THIS IS THE HEART OF THE BEST-FIRST SEARCH LOOP - EACH               
094700*    CALL REMOVES EXACTLY ONE STATE FROM CONTENTION, EITHER BY            
094800*    ACCEPTING IT AS A CANDIDATE ROUTE (IF IT IS AT THE                   
094900*    DESTINATION) OR BY EXPANDING IT INTO ITS POSSIBLE NEXT               
095000*    FLIGHTS (IF NOT, AND IT SURVIVES PRUNING).                           
095100*---------------------------------------------------------------          
095200 4050-PICK-BEST-START.                                                    
095300*    SCAN EVERY STILL-OPEN QUEUE SLOT FOR THE ONE WITH THE                
095400*    LOWEST COST; 9999999.99 IS A DELIBERATELY-UNREACHABLE                
095500*    STARTING HIGH-WATER MARK SINCE NO REAL COST (PRICE,                  
095600*    DURATION OR FLIGHT COUNT) COULD EVER REACH IT.                       
095700     MOVE 9999999.99 TO WS-MIN-COST.                                      
095800     MOVE 0 TO WS-MIN-IDX.                                                
095900     PERFORM 4052-SCAN-QUEUE-START                                        
096000        VARYING WKQ-IDX FROM 1 BY 1                                       
096100        UNTIL WKQ-IDX > WKQ-CNT.                                          
096200     SET WKQ-IDX TO WS-MIN-IDX.                                           
096300*    MARK THE WINNING STATE CLOSED SO IT IS NEVER POPPED AGAIN,           
096400*    AND SAVE ITS KEY FIELDS INTO WS-POP-* WORKING FIELDS SO              
096500*    4060/4070/4080 DO NOT HAVE TO KEEP RE-INDEXING BACK INTO             
096600*    THE QUEUE TABLE.                                                     
096700     MOVE 'Y' TO WKQ-DONE-SW(WKQ-IDX).                                    
096800     SUBTRACT 1 FROM WS-OPEN-CNT.                                         
096900     SET WS-POP-AIR-IDX TO WKQ-AIR-IDX(WKQ-IDX).                          
097000     MOVE WKQ-FLT-CNT(WKQ-IDX) TO WS-POP-FLT-CNT.                         
097100     MOVE WKQ-ARR-TIME(WKQ-IDX) TO WS-POP-ARR-TIME.                       
097200     SET AIR-IDX TO WS-POP-AIR-IDX.                                       
097300     IF AIR-IDX = WS-DEST-AIR-IDX THEN                                    
097400        PERFORM 4060-CHECK-CANDIDATE-START                                
097500     ELSE                                                                 
097600*       NOT AT THE DESTINATION YET - THIS STATE IS ONLY WORTH             
097700*       EXPANDING FURTHER IF IT IS NOT DOMINATED BY AN ALREADY-           
097800*       SETTLED STATE AT THE SAME AIRPORT (4070) AND HAS NOT              
097900*       ALREADY USED UP ITS ALLOWED NUMBER OF LEGS.                       
098000        PERFORM 4070-PRUNE-CHECK-START                                    
098100        IF WS-PRUNE-OK AND                                                
098200           (WS-POP-FLT-CNT < WS-MAX-STOPS + 1) THEN                       
098300           PERFORM 4080-EXPAND-STATE-START                                
098400              THRU 4090-EXPAND-STATE-END                                  
098500        END-IF                                                            
098600     END-IF.                                                              
098700                                                                          
098800 4052-SCAN-QUEUE-START.                                                   
098900*    SKIP CLOSED (ALREADY-POPPED) SLOTS ENTIRELY - ONLY OPEN              
099000*    STATES ARE CANDIDATES FOR THE NEXT POP.                              
099100     IF WKQ-OPEN(WKQ-IDX) THEN                                            
099200        PERFORM 4040-STATE-COST-START                                     
099300        IF WS-THIS-COST < WS-MIN-COST THEN                                
099400           MOVE WS-THIS-COST TO WS-MIN-COST                               
099500           SET WS-MIN-IDX TO WKQ-IDX                                      
099600        END-IF                                                            
099700     END-IF.                                                              
099800                                                                          
099900*---------------------------------------------------------------          
100000* 4060  A STATE AT THE DESTINATION - IS IT A BETTER CANDIDATE?            
100100*    EVERY TIME A POPPED STATE TURNS OUT TO ALREADY BE SITTING            
100200*    AT THE DESTINATION AIRPORT, IT IS A COMPLETE ROUTE - IT IS           
100300*    KEPT AS THE NEW BEST ONLY IF NOTHING HAS BEEN FOUND YET OR           
100400*    IT BEATS THE CURRENT BEST UNDER THE SAME COST FUNCTION               
100500*    4040 USES DURING EXPANSION, SO THE WINNING CRITERION NEVER           
100600*    SHIFTS PARTWAY THROUGH A SEARCH.                                     
100700*---------------------------------------------------------------          
100800 4060-CHECK-CANDIDATE-START.                                              
100900     PERFORM 4040-STATE-COST-START.                                       
101000     IF (NOT WS-BEST-FOUND) OR (WS-THIS-COST < WS-BEST-COST) THEN         
101100        MOVE WS-THIS-COST TO WS-BEST-COST                                 
101200        MOVE 'Y' TO WS-BEST-FOUND-SW                                      
101300        MOVE WKQ-FLT-CNT(WKQ-IDX) TO WS-BEST-FLT-CNT                      
101400        MOVE WKQ-FLT-LIST(WKQ-IDX) TO WS-BEST-FLT-LIST                    
101500        MOVE WKQ-DUR(WKQ-IDX) TO WS-BEST-DUR                              
101600        MOVE WKQ-PRICE(WKQ-IDX) TO WS-BEST-PRICE                          
101700     END-IF.                                                              
101800                                                                          
101900*---------------------------------------------------------------          
102000* 4070  PRUNE: TOO MANY LEGS, OR DOMINANCE TABLE ALREADY BETTER           
102100*    TWO SEPARATE PRUNING RULES. FIRST, A STATE THAT HAS                  
102200*    ALREADY USED MORE LEGS THAN THE BUSINESS RULE ALLOWS CAN             
102300*    NEVER LEAD TO AN ACCEPTABLE ROUTE, SO IT IS DROPPED                  
102400*    OUTRIGHT.  SECOND, THE DOMINANCE TABLE REMEMBERS THE BEST            
102500*    COST SEEN SO FAR FOR REACHING A GIVEN AIRPORT IN A GIVEN             
102600*    NUMBER OF LEGS - IF A LATER STATE REACHES THE SAME AIRPORT           
102700*    IN THE SAME LEG COUNT AT EQUAL OR WORSE COST, EXPANDING IT           
102800*    FURTHER WOULD ONLY REDISCOVER WORSE VERSIONS OF PATHS                
102900*    ALREADY ON THE QUEUE, SO IT IS PRUNED TOO.                           
103000*---------------------------------------------------------------          
103100 4070-PRUNE-CHECK-START.                                                  
103200     MOVE 'Y' TO WS-PRUNE-OK-SW.                                          
103300     IF WS-POP-FLT-CNT > WS-MAX-STOPS + 1 THEN                            
103400        MOVE 'N' TO WS-PRUNE-OK-SW                                        
103500     ELSE                                                                 
103600        PERFORM 4040-STATE-COST-START                                     
103700        SET DOM-IDX TO WS-POP-AIR-IDX                                     
103800        SET DOM-STOP-IDX TO WS-POP-FLT-CNT                                
103900        SET DOM-STOP-IDX UP BY 1                                          
104000        IF DOM-IS-SET(DOM-IDX DOM-STOP-IDX)                               
104100           AND (DOM-BEST-COST(DOM-IDX DOM-STOP-IDX)                       
104200                <= WS-THIS-COST) THEN                                     
104300           MOVE 'N' TO WS-PRUNE-OK-SW                                     
104400        ELSE                                                              
104500*          THIS STATE IS THE BEST SEEN SO FAR FOR THIS (AIRPORT,          
104600*          LEG COUNT) PAIR - RECORD IT AS THE NEW BAR FOR ANY             
104700*          LATER STATE TO CLEAR.                                          
104800           MOVE 'Y' TO DOM-SET-SW(DOM-IDX DOM-STOP-IDX)                   
104900           MOVE WS-THIS-COST                                              
105000              TO DOM-BEST-COST(DOM-IDX DOM-STOP-IDX)                      
105100        END-IF                                                            
105200     END-IF.                                                              
105300                                                                          
105400*---------------------------------------------------------------          
105500* 4080  EXPAND - PUSH A CHILD STATE FOR EVERY VALID NEXT FLIGHT           
105600*    ONE PASS OVER THE ENTIRE FLIGHT TABLE LOOKING FOR ANY                
105700*    FLIGHT THAT ORIGINATES AT THE AIRPORT THE POPPED STATE IS            
105800*    CURRENTLY SITTING AT.                                                
105900*---------------------------------------------------------------          
106000 4080-EXPAND-STATE-START.                                                 
106100     PERFORM 4082-SCAN-FLIGHTS-START                                      
106200        VARYING WS-SCAN-FLT-IDX FROM 1 BY 1                               
106300        UNTIL WS-SCAN-FLT-IDX > FLT-CNT.                                  
106400 4090-EXPAND-STATE-END.                                                   
106500                                                                          
106600 4082-SCAN-FLIGHTS-START.                                                 
106700     SET FLT-IDX TO WS-SCAN-FLT-IDX.                                      
106800     SET AIR-IDX TO WS-POP-AIR-IDX.                                       
106900*    A CANDIDATE FLIGHT MUST (1) ORIGINATE HERE, (2) HONOR THE            
107000*    MINIMUM-CONNECTION-TIME RULE (4084), AND (3) LAND AT AN              
107100*    AIRPORT THIS PROGRAM ACTUALLY KNOWS ABOUT - A FLIGHT                 
107200*    RECORD POINTING AT AN UNLOADED DESTINATION CODE IS                   
107300*    SILENTLY SKIPPED RATHER THAN ABORTING THE SEARCH.                    
107400     IF FLT-ORIG(FLT-IDX) = AIR-IATA(AIR-IDX) THEN                        
107500        PERFORM 4084-CHECK-CONNECT-START                                  
107600        IF WS-CONNECT-OK THEN                                             
107700           MOVE FLT-DEST(FLT-IDX) TO WS-LOOKUP-IATA                       
107800           PERFORM 2500-FIND-AIRPORT-START                                
107900              THRU 2510-FIND-AIRPORT-END                                  
108000           IF WS-FOUND THEN                                               
108100              SET WS-NEW-AIR-IDX TO WS-LOOKUP-AIR-IDX                     
108200              PERFORM 4086-PUSH-CHILD-START                               
108300           END-IF                                                         
108400        END-IF                                                            
108500     END-IF.                                                              
108600                                                                          
108700*---------------------------------------------------------------          
108800* 4084  CONNECTION VALIDITY - FIRST LEG ALWAYS VALID, ELSE                
108900*       LAYOVER MUST BE AT LEAST WS-MIN-CONNECT MINUTES,                  
109000*       WRAPPING PAST MIDNIGHT WHEN THE NEXT FLIGHT DEPARTS               
109100*       EARLIER IN THE DAY THAN THE PRIOR FLIGHT ARRIVES.                 
109200*       WHICHEVER BRANCH RUNS, THIS PARAGRAPH ALSO LEAVES                 
109300*       WS-NEW-ARR-MIN SET TO THE ARRIVAL CLOCK TIME OF THE               
109400*       FLIGHT BEING CONSIDERED (FLT-IDX) FOR 4086 TO STORE ON            
109500*       THE CHILD STATE IT PUSHES - SEE SD-0447.                          
109600*---------------------------------------------------------------          
109700 4084-CHECK-CONNECT-START.                                                
109800     IF WS-POP-FLT-CNT = 0 THEN                                           
109900        MOVE 'Y' TO WS-CONNECT-OK-SW                                      
110000        COMPUTE WS-NEXT-DEP-MIN =                                         
110100           (FLT-DEP-HH(FLT-IDX) * 60) + FLT-DEP-MM(FLT-IDX)               
110200     ELSE                                                                 
110300        COMPUTE WS-NEXT-DEP-MIN =                                         
110400           (FLT-DEP-HH(FLT-IDX) * 60) + FLT-DEP-MM(FLT-IDX)               
110500        MOVE WS-POP-ARR-TIME TO WS-ARR-MIN                                
110600        IF WS-NEXT-DEP-MIN < WS-ARR-MIN THEN                              
110700           COMPUTE WS-NEXT-DEP-MIN = WS-NEXT-DEP-MIN + 1440               
110800        END-IF                                                            
110900        COMPUTE WS-LAYOVER = WS-NEXT-DEP-MIN - WS-ARR-MIN                 
111000        IF WS-LAYOVER >= WS-MIN-CONNECT THEN                              
111100           MOVE 'Y' TO WS-CONNECT-OK-SW                                   
111200        ELSE                                                              
111300           MOVE 'N' TO WS-CONNECT-OK-SW                                   
111400        END-IF                                                            
111500     END-IF.                                                              
111600*    THE NEW FLIGHT'S OWN ARRIVAL IS ALWAYS ITS OWN DEPARTURE             
111700*    PLUS ITS OWN DURATION - NEVER THE PRIOR FLIGHT'S ARRIVAL             
111800*    CARRIED FORWARD - SO A LONG THIRD OR FOURTH LEG CANNOT               
111900*    LAND AN EARLIER CLOCK TIME THAN IT ACTUALLY DOES.                    
112000     COMPUTE WS-NEW-ARR-MIN = WS-NEXT-DEP-MIN + FLT-DUR(FLT-IDX).         
112100     IF WS-NEW-ARR-MIN > 1439 THEN                                        
112200        SUBTRACT 1440 FROM WS-NEW-ARR-MIN                                 
112300     END-IF.                                                              
112400                                                                          
112500*---------------------------------------------------------------          
112600* 4086  PUSH THE CHILD STATE ONTO THE WORK QUEUE                          
112700*    A CHILD STATE IS THE PARENT (THE JUST-POPPED STATE, STILL            
112800*    SITTING AT WS-MIN-IDX FROM 4050) WITH ONE MORE FLIGHT                
112900*    (FLT-IDX, THE FLIGHT 4082 JUST VALIDATED) TACKED ONTO THE            
113000*    END.  THE PARENT'S ENTRY IS COPIED WHOLESALE FIRST (ONE              
113100*    GROUP MOVE COVERS THE FLIGHT LIST, DONE/AIRPORT/COUNT                
113200*    FIELDS IN ONE SHOT) AND THEN THE FOUR THINGS THAT CHANGE -           
113300*    THE NEW LEG, THE RUNNING DURATION, THE RUNNING PRICE, AND            
113400*    THE ARRIVAL CLOCK TIME - ARE OVERWRITTEN ON TOP.                     
113500*---------------------------------------------------------------          
113600 4086-PUSH-CHILD-START.                                                   
113700     IF WKQ-CNT >= WS-TAB-MAX-WKQ THEN                                    
113800        DISPLAY 'ROUTE CALCULATOR: WORK QUEUE FULL'                       
113900     ELSE                                                                 
114000        SET WKQ-IDX TO WKQ-CNT                                            
114100        SET WKQ-IDX UP BY 1                                               
114200        SET WKQ-CNT TO WKQ-IDX                                            
114300        ADD 1 TO WS-OPEN-CNT                                              
114400        MOVE 'N' TO WKQ-DONE-SW(WKQ-IDX)                                  
114500        SET WKQ-AIR-IDX(WKQ-IDX) TO WS-NEW-AIR-IDX                        
114600        COMPUTE WKQ-FLT-CNT(WKQ-IDX) = WS-POP-FLT-CNT + 1                 
114700        SET WKQ-ENTRY(WKQ-IDX) TO WKQ-ENTRY(WS-MIN-IDX)                   
114800        PERFORM 4088-COPY-LEGS-START                                      
114900           VARYING WS-CP-IX FROM 1 BY 1                                   
115000           UNTIL WS-CP-IX > WS-POP-FLT-CNT                                
115100        MOVE FLT-ID(FLT-IDX) TO WKQ-FLT-ID(WKQ-IDX WKQ-FLT-CNT            
115200           (WKQ-IDX))                                                     
115300        COMPUTE WKQ-DUR(WKQ-IDX) =                                        
115400           WKQ-DUR(WS-MIN-IDX) + FLT-DUR(FLT-IDX)                         
115500        COMPUTE WKQ-PRICE(WKQ-IDX) =                                      
115600           WKQ-PRICE(WS-MIN-IDX) + FLT-PRICE(FLT-IDX)                     
115700*       WS-NEW-ARR-MIN WAS SET BY 4084 TO THIS FLIGHT'S OWN               
115800*       ARRIVAL TIME - SEE SD-0447 IN THE CHANGE LOG FOR WHY              
115900*       THIS IS NOT WS-ARR-MIN (THE PARENT'S ARRIVAL TIME).               
116000        MOVE WS-NEW-ARR-MIN TO WKQ-ARR-TIME(WKQ-IDX)                      
116100     END-IF.                                                              
116200                                                                          
116300 4088-COPY-LEGS-START.                                                    
116400*    COPY THE PARENT'S FLIGHT LIST LEG BY LEG RATHER THAN AS ONE          
116500*    GROUP MOVE, SINCE THE GROUP MOVE ABOVE (WKQ-ENTRY TO                 
116600*    WKQ-ENTRY) ALREADY BROUGHT THE WHOLE LIST ACROSS INCLUDING           
116700*    SLOTS BEYOND WS-POP-FLT-CNT - THIS LOOP IS LEFT IN PLACE AS          
116800*    A BELT-AND-SUSPENDERS OVERWRITE SHOULD THE ENTRY LAYOUT ONE          
116900*    DAY ADD A FIELD THE GROUP MOVE WOULD MISS.                           
117000     MOVE WKQ-FLT-ID(WS-MIN-IDX WS-CP-IX)                                 
117100        TO WKQ-FLT-ID(WKQ-IDX WS-CP-IX).                                  
117200                                                                          
117300*---------------------------------------------------------------          
117400* 4100  TURN THE BEST CANDIDATE INTO A SAVED ROUTE AND DISPLAY            
117500*    WS-BEST-* WAS POPULATED BY 4060 THE LAST TIME A CANDIDATE            
117600*    AT THE DESTINATION BEAT THE THEN-CURRENT BEST - BY THE TIME          
117700*    THE SEARCH LOOP EXITS (WS-OPEN-CNT = 0) IT HOLDS THE                 
117800*    WINNING ROUTE, IF ONE WAS FOUND AT ALL.                              
117900*---------------------------------------------------------------          
118000 4100-SAVE-ROUTE-START.                                                   
118100     IF RTE-CNT >= WS-TAB-MAX-RTE THEN                                    
118200        DISPLAY 'ROUTE TABLE FULL - ROUTE NOT SAVED'                      
118300     ELSE                                                                 
118400        SET RTE-IDX TO RTE-CNT                                            
118500        SET RTE-IDX UP BY 1                                               
118600        SET RTE-CNT TO RTE-IDX                                            
118700*       NEW ROUTE IDS COUNT UP FROM WHERE THE PRELOAD LEFT OFF            
118800*       (SEE 2950) SO A SAVED-ROUTE FILE FROM A LATER RUN NEVER           
118900*       COLLIDES WITH ONE FROM AN EARLIER RUN.                            
119000        MOVE WS-NEXT-RTE-ID TO RTE-ID(RTE-IDX)                            
119100        ADD 1 TO WS-NEXT-RTE-ID                                           
119200        MOVE WS-BEST-FLT-CNT TO RTE-FLT-CNT(RTE-IDX)                      
119300        MOVE WS-BEST-FLT-LIST TO RTE-FLT-LIST(RTE-IDX)                    
119400        MOVE WS-BEST-DUR TO RTE-DUR(RTE-IDX)                              
119500        MOVE WS-BEST-PRICE TO RTE-PRICE(RTE-IDX)                          
119600*       STOPOVER COUNT IS ONE LESS THAN FLIGHT COUNT (A                   
119700*       NONSTOP, ONE-FLIGHT ROUTE HAS ZERO STOPOVERS) - GUARDED           
119800*       AGAINST A ZERO FLIGHT COUNT SO THE SUBTRACTION CANNOT             
119900*       GO NEGATIVE ON A DEGENERATE RESULT.                               
120000        IF WS-BEST-FLT-CNT = 0 THEN                                       
120100           MOVE 0 TO RTE-STOPS(RTE-IDX)                                   
120200        ELSE                                                              
120300           COMPUTE RTE-STOPS(RTE-IDX) = WS-BEST-FLT-CNT - 1               
120400        END-IF                                                            
120500        PERFORM 7000-DISPLAY-ROUTE-START                                  
120600           THRU 7010-DISPLAY-ROUTE-END                                    
120700     END-IF.                                                              
120800 4110-SAVE-ROUTE-END.                                                     
120900                                                                          
121000*---------------------------------------------------------------          
121100* 5000  SORT REQUEST - RESOLVE IDS, COPY SUBSET, CALL RTESORT             
121200*    THE REQUEST NAMES UP TO FOUR ROUTE IDS BY NUMBER (NOT                
121300*    POSITION) - EACH MUST BE RESOLVED AGAINST THE SAVED-ROUTE            
121400*    TABLE AND COPIED INTO A SEPARATE, SMALLER WORKING TABLE              
121500*    (SORT-WORK-TABLE) BEFORE RTESORT IS CALLED, SINCE ONLY THE           
121600*    NAMED SUBSET IS TO BE ORDERED, NOT THE WHOLE ROUTE TABLE.            
121700*---------------------------------------------------------------          
121800 5000-SORT-REQUEST-START.                                                 
121900     MOVE 0 TO WS-REQ-ID-CNT.                                             
122000     UNSTRING REQ-S-IDLIST DELIMITED BY '-'                               
122100        INTO WS-ID-WORK(1) WS-ID-WORK(2)                                  
122200             WS-ID-WORK(3) WS-ID-WORK(4)                                  
122300        TALLYING IN WS-REQ-ID-CNT.                                        
122400     MOVE 0 TO SWK-CNT.                                                   
122500     PERFORM 5020-RESOLVE-ID-START                                        
122600        VARYING WS-SORT-IX FROM 1 BY 1                                    
122700        UNTIL WS-SORT-IX > WS-REQ-ID-CNT.                                 
122800     IF SWK-CNT = 0 THEN                                                  
122900        DISPLAY 'NO VALID ROUTES TO SORT'                                 
123000     ELSE                                                                 
123100*       RTESORT REORDERS SORT-WORK-TABLE IN PLACE - THE ALGO              
123200*       AND KEY LETTERS PASS THROUGH UNCHANGED FROM THE REQUEST           
123300*       LINE.  AN EXCEPTION (E.G. THE SUBPROGRAM COULD NOT BE             
123400*       LOCATED AT RUN TIME) SKIPS THE DISPLAY RATHER THAN                
123500*       ABORT THE WHOLE BATCH.                                            
123600        CALL 'RTESORT' USING BY REFERENCE SORT-WORK-TABLE                 
123700                             BY REFERENCE REQ-S-ALGO                      
123800                             BY REFERENCE REQ-S-KEY                       
123900        ON EXCEPTION                                                      
124000           DISPLAY 'ERROR CALLING RTESORT - REQUEST SKIPPED'              
124100        END-CALL                                                          
124200        PERFORM 7100-DISPLAY-SORTED-START                                 
124300           THRU 7110-DISPLAY-SORTED-END                                   
124400     END-IF.                                                              
124500 5010-SORT-REQUEST-END.                                                   
124600                                                                          
124700 5020-RESOLVE-ID-START.                                                   
124800*    LOOK THE REQUESTED ROUTE ID UP IN THE SAVED-ROUTE TABLE -            
124900*    A REQUEST CAN NAME AN ID THAT WAS NEVER SAVED (TYPO, STALE           
125000*    REQUEST FILE), WHICH IS REPORTED BUT DOES NOT STOP THE               
125100*    REST OF THE LIST FROM BEING PROCESSED.                               
125200     MOVE WS-ID-WORK(WS-SORT-IX) TO WS-REQ-ID-NUM.                        
125300     SET RTE-IDX TO 1.                                                    
125400     MOVE 'N' TO WS-FOUND-SW.                                             
125500     SEARCH RTE-ENTRY                                                     
125600        AT END                                                            
125700           CONTINUE                                                       
125800        WHEN RTE-ID(RTE-IDX) = WS-REQ-ID-NUM                              
125900           MOVE 'Y' TO WS-FOUND-SW                                        
126000     END-SEARCH.                                                          
126100     IF NOT WS-FOUND THEN                                                 
126200        DISPLAY 'SORT: ROUTE ID NOT FOUND - ' WS-REQ-ID-NUM               
126300     ELSE                                                                 
126400*       THE SAME ID LISTED TWICE ON ONE REQUEST WOULD OTHERWISE           
126500*       SORT ONE ROUTE TWICE - 5022 CHECKS WHAT HAS ALREADY               
126600*       GONE INTO SORT-WORK-TABLE BEFORE THIS ONE IS ADDED.               
126700        MOVE 'N' TO WS-DUP-SW                                             
126800        PERFORM 5022-CHECK-DUP-START                                      
126900           VARYING SWK-IDX FROM 1 BY 1                                    
127000           UNTIL SWK-IDX > SWK-CNT                                        
127100        IF WS-DUP-FOUND THEN                                              
127200           DISPLAY 'SORT: DUPLICATE ROUTE ID SKIPPED - '                  
127300              WS-REQ-ID-NUM                                               
127400        ELSE                                                              
127500           SET SWK-IDX TO SWK-CNT                                         
127600           SET SWK-IDX UP BY 1                                            
127700           SET SWK-CNT TO SWK-IDX                                         
127800           MOVE RTE-ID(RTE-IDX) TO SWK-ID(SWK-IDX)                        
127900           MOVE RTE-FLT-CNT(RTE-IDX) TO SWK-FLT-CNT(SWK-IDX)              
128000           MOVE RTE-FLT-LIST(RTE-IDX) TO SWK-FLT-LIST(SWK-IDX)            
128100           MOVE RTE-DUR(RTE-IDX) TO SWK-DUR(SWK-IDX)                      
128200           MOVE RTE-PRICE(RTE-IDX) TO SWK-PRICE(SWK-IDX)                  
128300           MOVE RTE-STOPS(RTE-IDX) TO SWK-STOPS(SWK-IDX)                  
128400        END-IF                                                            
128500     END-IF.                                                              
128600                                                                          
128700 5022-CHECK-DUP-START.                                                    
128800     IF SWK-ID(SWK-IDX) = WS-REQ-ID-NUM THEN                              
128900        MOVE 'Y' TO WS-DUP-SW                                             
129000     END-IF.                                                              
129100                                                                          
129200*---------------------------------------------------------------          
129300* 5500  SEARCH REQUEST - FORWARD TO RTESRCH                               
129400*    A SEARCH REQUEST NEEDS NO LOCAL WORK BEYOND TRIMMING AND             
129500*    UPPERCASING THE SEARCH TERM THE SAME WAY EVERY OTHER                 
129600*    LOOKUP IN THIS PROGRAM DOES - THE ACTUAL MATCHING LOGIC              
129700*    LIVES ENTIRELY IN THE CALLED PROGRAM.                                
129800*---------------------------------------------------------------          
129900 5500-SEARCH-REQUEST-START.                                               
130000     MOVE REQ-Q-MODE TO WS-SRCH-MODE.                                     
130100     MOVE REQ-Q-TERM TO WS-TRIM-IN.                                       
130200     PERFORM 9900-TRIM-UPPER-START THRU 9910-TRIM-UPPER-END.              
130300     MOVE WS-TRIM-OUT TO WS-SRCH-TERM.                                    
130400     MOVE WS-TRIM-LEN TO WS-SRCH-TERM-LEN.                                
130500*    THE TABLES THEMSELVES GO ACROSS BY REFERENCE SO RTESRCH              
130600*    READS THE SAME IN-MEMORY COPY RTEPLAN LOADED AT STARTUP -            
130700*    NO FILE IS RE-OPENED FOR A SEARCH REQUEST.                           
130800     CALL 'RTESRCH' USING BY REFERENCE AIRPORT-TABLE                      
130900                          BY REFERENCE FLIGHT-TABLE                       
131000                          BY REFERENCE WS-SRCH-MODE                       
131100                          BY REFERENCE WS-SRCH-TERM                       
131200                          BY REFERENCE WS-SRCH-TERM-LEN                   
131300     ON EXCEPTION                                                         
131400        DISPLAY 'ERROR CALLING RTESRCH - REQUEST SKIPPED'                 
131500     END-CALL.                                                            
131600 5510-SEARCH-REQUEST-END.                                                 
131700                                                                          
131800*---------------------------------------------------------------          
131900* 7000  DISPLAY ONE ROUTE RESULT LINE PLUS ITS PER-LEG DETAIL             
132000*    CALLED RIGHT AFTER A ROUTE IS SAVED TO ROUTE-TABLE (4100),           
132100*    SO RTE-IDX IS ALREADY POSITIONED AT THE ROUTE TO SHOW.               
132200*---------------------------------------------------------------          
132300 7000-DISPLAY-ROUTE-START.                                                
132400     MOVE RTE-PRICE(RTE-IDX) TO WS-DISP-PRICE-EDIT.                       
132500     MOVE RTE-DUR(RTE-IDX) TO WS-DISP-DUR-EDIT.                           
132600     PERFORM 7020-BUILD-FLIGHT-STRING-START.                              
132700     DISPLAY 'ROUTE ' RTE-ID(RTE-IDX) ': '                                
132800        RTE-FLT-CNT(RTE-IDX) ' FLIGHT(S) | '                              
132900        WS-DISP-DUR-EDIT ' MIN | EUR' WS-DISP-PRICE-EDIT                  
133000        ' | ' RTE-STOPS(RTE-IDX) ' STOPOVER(S) | FLIGHTS: '               
133100        WS-DISP-FLIGHTS.                                                  
133200*    AFTER THE ONE-LINE SUMMARY, SHOW EACH LEG'S OWN DETAIL SO            
133300*    THE SCHEDULING DESK CAN SEE WHICH SPECIFIC FLIGHTS MAKE UP           
133400*    THE ROUTE, NOT JUST THE TOTALS.                                      
133500     PERFORM 7030-DISPLAY-LEG-START                                       
133600        VARYING WS-LEG-IX FROM 1 BY 1                                     
133700        UNTIL WS-LEG-IX > RTE-FLT-CNT(RTE-IDX).                           
133800 7010-DISPLAY-ROUTE-END.                                                  
133900                                                                          
134000 7020-BUILD-FLIGHT-STRING-START.                                          
134100*    SAME HYPHEN-JOIN PATTERN USED IN RTESAVE'S                           
134200*    2010-BUILD-FLIGHT-LIST-START, BUT BUILT HERE SEPARATELY              
134300*    SINCE THIS COPY IS FOR THE CONSOLE DISPLAY LINE, NOT THE             
134400*    OUTPUT FILE.                                                         
134500     MOVE SPACES TO WS-DISP-FLIGHTS.                                      
134600     MOVE RTE-FLT-ID(RTE-IDX 1) TO WS-DISP-FLT-EDIT.                      
134700     MOVE WS-DISP-FLT-EDIT TO WS-DISP-FLIGHTS.                            
134800     PERFORM 7025-APPEND-FLIGHT-START                                     
134900        VARYING WS-LEG-IX FROM 2 BY 1                                     
135000        UNTIL WS-LEG-IX > RTE-FLT-CNT(RTE-IDX).                           
135100                                                                          
135200 7025-APPEND-FLIGHT-START.                                                
135300     MOVE RTE-FLT-ID(RTE-IDX WS-LEG-IX) TO WS-DISP-FLT-EDIT.              
135400     STRING WS-DISP-FLIGHTS DELIMITED BY SPACE                            
135500        '-' DELIMITED BY SIZE                                             
135600        WS-DISP-FLT-EDIT DELIMITED BY SPACE                               
135700        INTO WS-DISP-FLIGHTS.                                             
135800                                                                          
135900 7030-DISPLAY-LEG-START.                                                  
136000*    THE ROUTE TABLE STORES ONLY FLIGHT IDS, NOT THE FLIGHT               
136100*    RECORDS THEMSELVES - EACH LEG HAS TO BE LOOKED BACK UP IN            
136200*    THE FLIGHT MASTER TABLE BEFORE ITS AIRLINE, DEPARTURE TIME           
136300*    AND PRICE CAN BE DISPLAYED.                                          
136400     MOVE RTE-FLT-ID(RTE-IDX WS-LEG-IX) TO WS-LOOKUP-AIR-IDX.             
136500     PERFORM 7040-FIND-FLIGHT-START.                                      
136600     MOVE FLT-PRICE(FLT-IDX) TO WS-DISP-PRICE-EDIT.                       
136700     MOVE FLT-DUR(FLT-IDX) TO WS-DISP-DUR-EDIT.                           
136800     MOVE FLT-DEP-HH(FLT-IDX) TO WS-DISP-HH-EDIT.                         
136900     MOVE FLT-DEP-MM(FLT-IDX) TO WS-DISP-MM-EDIT.                         
137000     DISPLAY '  ' FLT-ARLN(FLT-IDX) ' ' FLT-NUM(FLT-IDX) ': '             
137100        FLT-ORIG(FLT-IDX) ' -> ' FLT-DEST(FLT-IDX) ' | '                  
137200        WS-DISP-DUR-EDIT ' MIN | EUR' WS-DISP-PRICE-EDIT                  
137300        ' | DEP: ' WS-DISP-HH-EDIT ':' WS-DISP-MM-EDIT.                   
137400                                                                          
137500 7040-FIND-FLIGHT-START.                                                  
137600*    A FLIGHT ID STORED ON A SAVED ROUTE IS GUARANTEED TO EXIST           
137700*    IN THE FLIGHT MASTER (IT WAS VALIDATED WHEN THE ROUTE WAS            
137800*    BUILT OR PRELOADED), SO THE SEARCH'S AT END PATH IS NEVER            
137900*    EXPECTED TO BE TAKEN IN PRACTICE.                                    
138000     SET FLT-IDX TO 1.                                                    
138100     SEARCH FLT-ENTRY                                                     
138200        AT END                                                            
138300           CONTINUE                                                       
138400        WHEN FLT-ID(FLT-IDX) = RTE-FLT-ID(RTE-IDX WS-LEG-IX)              
138500           CONTINUE                                                       
138600     END-SEARCH.                                                          
138700                                                                          
138800*---------------------------------------------------------------          
138900* 7100  DISPLAY THE SORTED RESULT SET RETURNED BY RTESORT                 
139000*    SORT-WORK-TABLE HAS ALREADY BEEN REORDERED BY RTESORT BY             
139100*    THE TIME CONTROL RETURNS HERE - THIS PARAGRAPH ONLY WALKS            
139200*    IT IN ITS NEW ORDER AND PRINTS EACH ENTRY.                           
139300*---------------------------------------------------------------          
139400 7100-DISPLAY-SORTED-START.                                               
139500     IF REQ-S-ALGO = 'M' THEN                                             
139600        DISPLAY 'SORTED BY MERGE SORT'                                    
139700     ELSE                                                                 
139800        DISPLAY 'SORTED BY QUICK SORT'                                    
139900     END-IF.                                                              
140000     PERFORM 7120-DISPLAY-ONE-SORTED-START                                
140100        VARYING SWK-IDX FROM 1 BY 1                                       
140200        UNTIL SWK-IDX > SWK-CNT.                                          
140300 7110-DISPLAY-SORTED-END.                                                 
140400                                                                          
140500 7120-DISPLAY-ONE-SORTED-START.                                           
140600*    A SHORTER SUMMARY LINE THAN 7000'S - NO PER-LEG DETAIL IS            
140700*    SHOWN FOR A SORTED LISTING, ONLY THE SAME TOTALS THE SORT            
140800*    KEYS THEMSELVES WERE COMPUTED AGAINST.                               
140900     MOVE SWK-PRICE(SWK-IDX) TO WS-DISP-PRICE-EDIT.                       
141000     MOVE SWK-DUR(SWK-IDX) TO WS-DISP-DUR-EDIT.                           
141100     DISPLAY 'ROUTE ' SWK-ID(SWK-IDX) ': '                                
141200        SWK-FLT-CNT(SWK-IDX) ' FLIGHT(S) | '                              
141300        WS-DISP-DUR-EDIT ' MIN | EUR' WS-DISP-PRICE-EDIT                  
141400        ' | ' SWK-STOPS(SWK-IDX) ' STOPOVER(S)'.                          
141500                                                                          
141600*---------------------------------------------------------------          
141700* 8000  SAVE REQUEST - FORWARD TO RTESAVE                                 
141800*    THE WHOLE ROUTE-TABLE GOES ACROSS BY REFERENCE - RTESAVE             
141900*    DECIDES FOR ITSELF HOW MANY ENTRIES (RTE-CNT) TO WRITE, SO           
142000*    NO SUBSET SELECTION HAPPENS HERE THE WAY IT DOES FOR A               
142100*    SORT REQUEST.                                                        
142200*---------------------------------------------------------------          
142300 8000-SAVE-REQUEST-START.                                                 
142400     IF RTE-CNT = 0 THEN                                                  
142500        DISPLAY 'NOTHING TO SAVE'                                         
142600     ELSE                                                                 
142700        CALL 'RTESAVE' USING BY REFERENCE ROUTE-TABLE                     
142800        ON EXCEPTION                                                      
142900           DISPLAY 'ERROR CALLING RTESAVE - REQUEST SKIPPED'              
143000        END-CALL                                                          
143100     END-IF.                                                              
143200 8010-SAVE-REQUEST-END.                                                   
143300                                                                          
143400*---------------------------------------------------------------          
143500* 9000  TEST A FILE STATUS CODE COPIED TO WS-CURR-STAT                    
143600*    SHARED BY EVERY FILE-HANDLING PARAGRAPH IN THE PROGRAM -             
143700*    AN END-OF-FILE STATUS (WS-CURR-FIN) IS EXPECTED AND                  
143800*    HANDLED BY THE CALLER'S OWN LOGIC, BUT ANY OTHER NON-ZERO            
143900*    STATUS IS TREATED AS FATAL AND STOPS THE RUN.                        
144000*---------------------------------------------------------------          
144100 9000-TEST-STATUT-START.                                                  
144200     IF (NOT WS-CURR-OK) AND (NOT WS-CURR-FIN) THEN                       
144300        MOVE ALL '/' TO WS-LIG-RAP                                        
144400        DISPLAY WS-LIG-RAP                                                
144500        DISPLAY 'FILE STATUS ERROR - ' WS-CURR-STAT                       
144600        MOVE ALL '/' TO WS-LIG-RAP                                        
144700        DISPLAY WS-LIG-RAP                                                
144800        GO TO 0090-STOP-PRG                                               
144900     END-IF.                                                              
145000 9010-TEST-STATUT-END.                                                    
145100                                                                          
145200*---------------------------------------------------------------          
145300* 9900  TRIM AND UPPERCASE WS-TRIM-IN INTO WS-TRIM-OUT.                   
145400*       WS-TRIM-LEN COMES BACK HOLDING THE TRIMMED LENGTH SO A            
145500*       CALLER THAT NEEDS IT FOR A SUBSTRING SCAN (SEE RTESRCH)           
145600*       DOES NOT HAVE TO RE-DERIVE IT.                                    
145700*       (NO INTRINSIC FUNCTIONS - PLAIN UNSTRING AND INSPECT)             
145800*---------------------------------------------------------------          
145900 9900-TRIM-UPPER-START.                                                   
146000     MOVE SPACES TO WS-TRIM-OUT.                                          
146100     MOVE 0 TO WS-TRIM-LEN.                                               
146200*    DELIMITED BY ALL SPACE STOPS THE UNSTRING AT THE FIRST RUN           
146300*    OF TRAILING BLANKS, WHICH IS ALL THE TRIMMING THIS SHOP              
146400*    EVER NEEDS SINCE REQUEST-LINE TEXT FIELDS NEVER CARRY                
146500*    EMBEDDED BLANKS OF THEIR OWN.  COUNT IN GIVES BACK THE               
146600*    TRIMMED LENGTH WITHOUT A SEPARATE LENGTH-COUNTING LOOP.              
146700     UNSTRING WS-TRIM-IN DELIMITED BY ALL SPACE                           
146800        INTO WS-TRIM-OUT COUNT IN WS-TRIM-LEN.                            
146900*    CONVERTING FOLDS LOWER CASE TO UPPER ONE CHARACTER AT A              
147000*    TIME OVER THE WHOLE FIELD - ANY BYTE NOT IN WS-LOWER-ALPHA           
147100*    (INCLUDING THE TRAILING SPACES) PASSES THROUGH UNCHANGED.            
147200     INSPECT WS-TRIM-OUT                                                  
147300        CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.                      
147400 9910-TRIM-UPPER-END.                                                     
