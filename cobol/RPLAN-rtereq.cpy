000100*=============================================================*           
000200*  RPLAN-RTEREQ.CPY                                                       
000300*    BATCH REQUEST RECORD.  STANDS IN FOR THE ORIGINAL SYSTEM'S           
000400*    CONSOLE MENU -- EACH LINE IS ONE MENU ACTION DRIVEN FROM             
000500*    A FIXED REQUEST SEQUENCE INSTEAD OF A KEYBOARD PROMPT.               
000600*    THE PARSED WORK AREA (REQ-TAB-ENTRY) IS NOT PART OF THIS             
000700*    FD -- IT LIVES IN RPLAN-RTERQW.CPY, COPIED INTO WORKING-             
000800*    STORAGE, SINCE A BARE 01 WITH NO GOVERNING FD DOES NOT               
000900*    BELONG IN THE FILE SECTION.  SEE SD-0443.                            
001000*      1 = PLAN A ROUTE     2 = SORT SAVED ROUTES                         
001100*      3 = SEARCH           4 = SAVE ROUTES TO OUTPUT FILE                
001200*=============================================================*           
001300 FD  REQ-FILE-IN                                                          
001400     LABEL RECORD IS STANDARD.                                            
001500 01  REQ-LINE-IN                 PIC X(80).                               
