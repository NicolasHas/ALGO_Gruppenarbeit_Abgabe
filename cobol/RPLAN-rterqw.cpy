000100*=============================================================*           
000200*  RPLAN-RTERQW.CPY                                                       
000300*    PARSED BATCH-REQUEST WORK AREA -- REQ-TYPE SELECTS WHICH             
000400*    OF THE THREE REDEFINED VIEWS OF REQ-BODY APPLIES (REQ-TYPE           
000500*    4, SAVE, USES NO BODY).  COPIED INTO WORKING-STORAGE OF              
000600*    RPLAN-RTEPLAN ALONGSIDE RPLAN-RTETAB -- THE RAW REQUEST              
000700*    LINE ITSELF IS DEFINED SEPARATELY UNDER THE FD IN                    
000800*    RPLAN-RTEREQ.CPY.                                                    
000900*      1 = PLAN A ROUTE     2 = SORT SAVED ROUTES                         
001000*      3 = SEARCH           4 = SAVE ROUTES TO OUTPUT FILE                
001100*=============================================================*           
001200 01  REQ-TAB-ENTRY.                                                       
001300     05 REQ-TYPE                 PIC 9(1).                                
001400     05 REQ-BODY.                                                         
001500        10 REQ-BODY-PLAN.                                                 
001600           15 REQ-P-ORIG         PIC X(3).                                
001700           15 REQ-P-DEST         PIC X(3).                                
001800           15 REQ-P-CRIT         PIC X(1).                                
001900           15 FILLER             PIC X(43).                               
002000        10 REQ-BODY-SORT REDEFINES                                        
002100           REQ-BODY-PLAN.                                                 
002200           15 REQ-S-IDLIST       PIC X(39).                               
002300           15 REQ-S-ALGO         PIC X(1).                                
002400           15 REQ-S-KEY          PIC X(1).                                
002500           15 FILLER             PIC X(9).                                
002600        10 REQ-BODY-SRCH REDEFINES                                        
002700           REQ-BODY-PLAN.                                                 
002800           15 REQ-Q-MODE         PIC X(1).                                
002900           15 REQ-Q-TERM         PIC X(30).                               
003000           15 FILLER             PIC X(19).                               
003100     05 FILLER                   PIC X(06).                               
