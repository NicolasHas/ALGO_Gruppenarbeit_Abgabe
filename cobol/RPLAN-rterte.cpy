000100*=============================================================*           
000200*  RPLAN-RTERTE.CPY                                                       
000300*    SAVED ROUTE FILE -- FD AND RAW-LINE RECORD.  SAME LAYOUT             
000400*    SERVES THE OPTIONAL PRELOAD FILE (RTE-FILE-IN, READ BY               
000500*    RPLAN-RTEPLAN) AND THE OUTPUT FILE (RTE-FILE-OUT, WRITTEN            
000600*    BY RPLAN-RTESAVE).  ROUTE-TABLE (COPY RPLAN-RTETAB) IS               
000700*    THE WORKING-STORAGE FORM EACH LINE IS UNSTRUNG INTO.                 
000800*=============================================================*           
000900 FD  RTE-FILE-IN                                                          
001000     LABEL RECORD IS STANDARD.                                            
001100 01  RTE-LINE-IN                 PIC X(80).                               
001200                                                                          
001300 FD  RTE-FILE-OUT                                                         
001400     LABEL RECORD IS STANDARD.                                            
001500 01  RTE-LINE-OUT                PIC X(80).                               
