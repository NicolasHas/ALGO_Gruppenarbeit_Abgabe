000100*=============================================================*           
000200*  RPLAN-RTESAVE                                                          
000300*    SAVE REQUEST HANDLER -- CALLED BY RPLAN-RTEPLAN TO WRITE             
000400*    THE COMPLETE SET OF SAVED ROUTES (ROUTE-TABLE) OUT TO THE            
000500*    ROUTE OUTPUT FILE, FOR PICKUP AS NEXT RUN'S PRELOAD.                 
000600*=============================================================*           
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. RTESAVE.                                                     
000900 AUTHOR. P NAKAMURA.                                                      
001000 INSTALLATION. MERIDIAN AIRWAYS - DATA PROCESSING.                        
001100 DATE-WRITTEN. MARCH 25 1991.                                             
001200 DATE-COMPILED.                                                           
001300 SECURITY. MERIDIAN AIRWAYS INTERNAL USE ONLY.                            
001400                                                                          
001500*---------------------------------------------------------------          
001600*  C H A N G E   L O G                                                    
001700*---------------------------------------------------------------          
001800*DATE     BY    REQ#     DESCRIPTION                                      
001900*-------- ----- -------- -----------------------------------              
002000*25MAR91  PQN   SD-0252  ORIGINAL PROGRAM.                                
002100*30OCT92  KOS   SD-0283  HEADER LINE ADDED SO THE OUTPUT FILE             
002200*                        CAN BE SELF-DESCRIBING ON PICKUP.                
002300*18DEC98  MFK   Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS IN             
002400*                        THIS PROGRAM. NO CHANGE REQUIRED.                
002500*                        SIGNED OFF MFK/KOS.                              
002600*14AUG03  RTU   SD-0412  REVIEWED AGAINST THE FOUR-CRITERION              
002700*                        ROUTE CALCULATOR CHANGE IN RTEPLAN -             
002800*                        OUTPUT RECORD LAYOUT UNAFFECTED, NO              
002900*                        CHANGE REQUIRED HERE.                            
003000*05AUG05  RTU   SD-0447  REVIEWED AGAINST THE RTEPLAN ARRIVAL-            
003100*                        TIME FIX - RTE-TABLE CARRIES DURATION            
003200*                        AND PRICE ONLY, NO CLOCK TIMES, SO               
003300*                        NOTHING IN THIS PROGRAM WAS TOUCHED.             
003400*                        ADDED STEP-BY-STEP COMMENTARY BELOW              
003500*                        PER THE SAME REQUEST.                            
003600*---------------------------------------------------------------          
003700*  THIS PROGRAM IS DELIBERATELY DUMB - IT DOES NOT RECOMPUTE              
003800*  ANYTHING, IT ONLY FORMATS WHAT RTEPLAN ALREADY WORKED OUT              
003900*  AND LEFT SITTING IN ROUTE-TABLE, AND WRITES IT BACK OUT IN             
004000*  THE SAME COMMA-SEPARATED SHAPE THE PRELOAD READER IN RTEPLAN           
004100*  EXPECTS TO FIND NEXT RUN.  IF THE TABLE SHAPE EVER CHANGES,            
004200*  CHECK RPLAN-RTETAB.CPY FIRST - THAT COPYBOOK, NOT THIS                 
004300*  PROGRAM, IS WHERE THE FIELD LAYOUT REALLY LIVES.                       
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700*    C01/TOP-OF-FORM IS CARRIED OVER FROM THE SHOP'S STANDARD             
004800*    PRINT-PROGRAM SKELETON EVEN THOUGH THIS PROGRAM NEVER                
004900*    PRINTS A REPORT - NO HARM IN DECLARING IT UNUSED.                    
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500*    ROUTESOUT IS THE LOGICAL NAME THE JCL DD/ASSIGN BINDS TO             
005600*    THE ACTUAL ROUTE-PRELOAD DATASET FOR NEXT RUN.                       
005700     SELECT RTE-FILE-OUT                                                  
005800         ASSIGN TO ROUTESOUT                                              
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         ACCESS MODE IS SEQUENTIAL                                        
006100         FILE STATUS IS WS-STAT-RTEO.                                     
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*    RPLAN-RTERTE SUPPLIES THE 80-BYTE RTE-LINE-OUT RECORD                
006600*    ONLY - THE ROUTE-TABLE ITSELF ARRIVES VIA THE LINKAGE                
006700*    (USING ROUTE-TABLE) BELOW, NOT THROUGH THIS FD.                      
006800 COPY RPLAN-RTERTE.                                                       
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100*    RPLAN-RTETAB DEFINES ROUTE-TABLE AND ITS RTE-ENTRY ARRAY -           
007200*    SHARED VERBATIM WITH RTEPLAN SO BOTH PROGRAMS AGREE ON THE           
007300*    SAME SHAPE FOR THE LINKAGE PARAMETER.                                
007400 COPY RPLAN-RTETAB.                                                       
007500                                                                          
007600*    FILE-STATUS AND LOOP-CONTROL WORK FIELDS.                            
007700 01  WS-STAT-RTEO               PIC XX.                                   
007800 01  WS-CURR-STAT               PIC XX.                                   
007900     88 WS-CURR-OK                        VALUE '00'.                     
008000                                                                          
008100*    RUNNING COUNT OF DETAIL LINES ACTUALLY WRITTEN, FOR THE              
008200*    CLOSING DISPLAY MESSAGE.                                             
008300 01  WS-WRITE-CNT               PIC 9(4) COMP VALUE 0.                    
008400 01  WS-WRITE-CNT-EDIT          PIC ZZZ9.                                 
008500*    EDIT FIELDS USED TO CONVERT ONE ROUTE-TABLE ENTRY'S                  
008600*    NUMERIC FIELDS INTO THE TEXT FORM THAT GOES OUT ON THE               
008700*    LINE.                                                                
008800 01  WS-FLT-ID-EDIT             PIC 9(4).                                 
008900 01  WS-OUT-PRICE-EDIT          PIC 9(6)V99.                              
009000 01  WS-LEG-IX                  PIC 9(1) COMP.                            
009100*    SCRATCH AREA WHERE THE HYPHEN-JOINED FLIGHT LIST IS BUILT            
009200*    UP ONE LEG AT A TIME BEFORE IT IS STRUNG INTO THE OUTPUT             
009300*    LINE.                                                                
009400 01  WS-FLIGHTS-WORK            PIC X(40).                                
009500 01  WS-LINE-REC.                                                         
009600     05 WS-LINE-ID              PIC 9(4).                                 
009700     05 FILLER                  PIC X(01)  VALUE ','.                     
009800     05 WS-LINE-FLIGHTS         PIC X(40).                                
009900     05 FILLER                  PIC X(01)  VALUE ','.                     
010000     05 WS-LINE-DUR             PIC 9(5).                                 
010100     05 FILLER                  PIC X(01)  VALUE ','.                     
010200     05 WS-LINE-PRICE           PIC 9(6).99.                              
010300     05 FILLER                  PIC X(01)  VALUE ','.                     
010400     05 WS-LINE-STOPS           PIC 9(1).                                 
010500     05 FILLER                  PIC X(24).                                
010600                                                                          
010700 PROCEDURE DIVISION USING ROUTE-TABLE.                                    
010800*    ROUTE-TABLE ARRIVES BY REFERENCE FROM RTEPLAN'S CALL -               
010900*    WHATEVER WAS PLANNED OR PRELOADED THIS RUN IS ALREADY                
011000*    SITTING IN IT BEFORE WE GET CONTROL.  WE NEVER WRITE BACK            
011100*    INTO ROUTE-TABLE OURSELVES, ONLY READ IT.                            
011200                                                                          
011300 0000-MAIN-START.                                                         
011400*    AN EMPTY TABLE IS NOT AN ERROR CONDITION - A SHORT BATCH             
011500*    RUN WITH NO PLAN/SAVE REQUESTS IS A NORMAL DAY, SO WE JUST           
011600*    SAY SO AND RETURN RATHER THAN OPEN A FILE WE WOULD WRITE             
011700*    NOTHING TO.                                                          
011800     IF RTE-CNT = 0 THEN                                                  
011900        DISPLAY 'NOTHING TO SAVE'                                         
012000     ELSE                                                                 
012100        OPEN OUTPUT RTE-FILE-OUT                                          
012200        MOVE WS-STAT-RTEO TO WS-CURR-STAT                                 
012300        PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END          
012400        MOVE 0 TO WS-WRITE-CNT                                            
012500*       A HEADER LINE GOES OUT FIRST SO THE PRELOAD READER NEXT           
012600*       RUN (AND ANY HUMAN WHO OPENS THE FILE) CAN SEE WHAT THE           
012700*       FIVE COMMA-SEPARATED COLUMNS MEAN.  ADDED SD-0283 - SEE           
012800*       CHANGE LOG.                                                       
012900        MOVE 'id,flights,totalDuration,totalPrice,stopovers'              
013000           TO RTE-LINE-OUT                                                
013100        WRITE RTE-LINE-OUT                                                
013200*       ONE DETAIL LINE PER ROUTE CURRENTLY HELD IN THE TABLE,            
013300*       IN TABLE ORDER - RTEPLAN'S CALLER IS RESPONSIBLE FOR              
013400*       SORTING BEFORE SAVE IF SORTED OUTPUT MATTERS.                     
013500        PERFORM 2000-WRITE-ROUTE-START                                    
013600           VARYING RTE-IDX FROM 1 BY 1                                    
013700           UNTIL RTE-IDX > RTE-CNT                                        
013800        CLOSE RTE-FILE-OUT                                                
013900        MOVE WS-WRITE-CNT TO WS-WRITE-CNT-EDIT                            
014000        DISPLAY WS-WRITE-CNT-EDIT ' ROUTE(S) SAVED TO OUTPUT FILE'        
014100     END-IF.                                                              
014200 0090-STOP-PRG.                                                           
014300*    RETURN CONTROL TO THE CALLING PROGRAM (RTEPLAN) RATHER               
014400*    THAN STOP RUN - THIS IS A CALLED SUBPROGRAM, NOT THE JOB             
014500*    STEP'S MAIN ENTRY POINT.                                             
014600     EXIT PROGRAM.                                                        
014700                                                                          
014800*---------------------------------------------------------------          
014900* 2000  BUILD AND WRITE ONE ROUTE OUTPUT RECORD                           
015000*    MOVES EACH ROUTE-TABLE FIELD FOR RTE-IDX INTO ITS OUTPUT             
015100*    EDIT PICTURE, THEN STRINGS THE FIVE COLUMNS TOGETHER WITH            
015200*    COMMA SEPARATORS INTO ONE 80-BYTE LINE.                              
015300*---------------------------------------------------------------          
015400 2000-WRITE-ROUTE-START.                                                  
015500*    THE FLIGHT LIST HAS TO BE BUILT BEFORE THE STRING BELOW              
015600*    CAN PLACE IT, SINCE ITS LENGTH VARIES WITH STOPOVER COUNT.           
015700     PERFORM 2010-BUILD-FLIGHT-LIST-START.                                
015800     MOVE RTE-ID(RTE-IDX) TO WS-LINE-ID.                                  
015900     MOVE WS-FLIGHTS-WORK TO WS-LINE-FLIGHTS.                             
016000     MOVE RTE-DUR(RTE-IDX) TO WS-LINE-DUR.                                
016100*    PRICE MOVES THROUGH A ZONED V99 EDIT FIELD FIRST SO THE              
016200*    DECIMAL POINT LANDS LITERALLY IN THE OUTPUT TEXT (THE                
016300*    TABLE ITSELF HOLDS AN IMPLIED DECIMAL, NOT A PUNCTUATED              
016400*    ONE).                                                                
016500     MOVE RTE-PRICE(RTE-IDX) TO WS-OUT-PRICE-EDIT.                        
016600     MOVE WS-OUT-PRICE-EDIT TO WS-LINE-PRICE.                             
016700     MOVE RTE-STOPS(RTE-IDX) TO WS-LINE-STOPS.                            
016800     MOVE SPACES TO RTE-LINE-OUT.                                         
016900     STRING WS-LINE-ID          DELIMITED BY SIZE                         
017000            ','                 DELIMITED BY SIZE                         
017100            WS-LINE-FLIGHTS     DELIMITED BY SPACE                        
017200            ','                 DELIMITED BY SIZE                         
017300            WS-LINE-DUR         DELIMITED BY SIZE                         
017400            ','                 DELIMITED BY SIZE                         
017500            WS-LINE-PRICE       DELIMITED BY SIZE                         
017600            ','                 DELIMITED BY SIZE                         
017700            WS-LINE-STOPS       DELIMITED BY SIZE                         
017800       INTO RTE-LINE-OUT.                                                 
017900     WRITE RTE-LINE-OUT.                                                  
018000     ADD 1 TO WS-WRITE-CNT.                                               
018100                                                                          
018200*---------------------------------------------------------------          
018300* 2010  BUILD THE "-" JOINED FLIGHT-ID LIST FOR ONE ROUTE                 
018400*    THE FIRST LEG IS MOVED IN DIRECTLY; EACH ADDITIONAL LEG IS           
018500*    APPENDED BY 2020 WITH A LEADING HYPHEN, MATCHING THE SAME            
018600*    HYPHEN-DELIMITED FORMAT RTEPLAN'S PRELOAD READER UNSTRINGS           
018700*    ON THE WAY BACK IN.                                                  
018800*---------------------------------------------------------------          
018900 2010-BUILD-FLIGHT-LIST-START.                                            
019000     MOVE SPACES TO WS-FLIGHTS-WORK.                                      
019100     MOVE RTE-FLT-ID(RTE-IDX 1) TO WS-FLT-ID-EDIT.                        
019200     MOVE WS-FLT-ID-EDIT TO WS-FLIGHTS-WORK.                              
019300*    RTE-FLT-CNT TELLS US HOW MANY LEGS THIS ROUTE ACTUALLY               
019400*    HAS - ANYWHERE FROM ONE (NONSTOP) UP TO THE FOUR-LEG                 
019500*    MAXIMUM THE TABLE WILL HOLD.                                         
019600     PERFORM 2020-APPEND-FLIGHT-START                                     
019700        VARYING WS-LEG-IX FROM 2 BY 1                                     
019800        UNTIL WS-LEG-IX > RTE-FLT-CNT(RTE-IDX).                           
019900                                                                          
020000 2020-APPEND-FLIGHT-START.                                                
020100*    STRING ... DELIMITED BY SPACE ON WS-FLIGHTS-WORK STOPS AT            
020200*    THE FIRST TRAILING BLANK, SO EACH APPEND LANDS RIGHT AFTER           
020300*    WHATEVER WAS ALREADY BUILT WITHOUT US HAVING TO TRACK A              
020400*    CURRENT LENGTH POINTER OURSELVES.                                    
020500     MOVE RTE-FLT-ID(RTE-IDX WS-LEG-IX) TO WS-FLT-ID-EDIT.                
020600     STRING WS-FLIGHTS-WORK     DELIMITED BY SPACE                        
020700            '-'                 DELIMITED BY SIZE                         
020800            WS-FLT-ID-EDIT      DELIMITED BY SIZE                         
020900       INTO WS-FLIGHTS-WORK.                                              
021000                                                                          
021100*---------------------------------------------------------------          
021200* 9000  TEST A FILE STATUS CODE COPIED TO WS-CURR-STAT                    
021300*    THE ONLY STATUS WE EVER CHECK HERE IS THE OPEN OF THE                
021400*    OUTPUT FILE - ONCE THAT SUCCEEDS WE DO NOT RE-TEST STATUS            
021500*    AFTER EVERY WRITE, MATCHING HOW THE REST OF THE ROUTE-               
021600*    PLANNING SUITE HANDLES SEQUENTIAL OUTPUT.                            
021700*---------------------------------------------------------------          
021800 9000-TEST-STATUT-START.                                                  
021900     IF NOT WS-CURR-OK THEN                                               
022000        DISPLAY 'RTESAVE: FILE STATUS ERROR - ' WS-CURR-STAT              
022100        GO TO 0090-STOP-PRG                                               
022200     END-IF.                                                              
022300 9010-TEST-STATUT-END.                                                    
