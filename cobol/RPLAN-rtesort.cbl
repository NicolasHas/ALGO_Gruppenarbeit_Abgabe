000100*=============================================================*           
000200*  RPLAN-RTESORT                                                          
000300*    SORTING MODULE -- CALLED BY RPLAN-RTEPLAN TO ORDER THE               
000400*    SUBSET OF SAVED ROUTES NAMED ON A "SORT" BATCH REQUEST.              
000500*    TWO ALGORITHMS ARE OFFERED SO THE SCHEDULING DESK CAN                
000600*    COMPARE THEM ON THE SAME DATA:                                       
000700*       ALGO 'M' = MERGE SORT (STABLE)                                    
000800*       ALGO OTHER = QUICK SORT (NOT STABLE)                              
000900*    KEY SWITCH SELECTS THE COMPARISON FIELD:                             
001000*       'P' = TOTAL PRICE     'D' = TOTAL DURATION                        
001100*       'S' = STOPOVER COUNT  OTHER = COMBINATION (PRICE, THEN            
001200*                             DURATION, THEN STOPOVERS)                   
001300*=============================================================*           
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. RTESORT.                                                     
001600 AUTHOR. P NAKAMURA.                                                      
001700 INSTALLATION. MERIDIAN AIRWAYS - DATA PROCESSING.                        
001800 DATE-WRITTEN. MARCH 11 1991.                                             
001900 DATE-COMPILED.                                                           
002000 SECURITY. MERIDIAN AIRWAYS INTERNAL USE ONLY.                            
002100                                                                          
002200*---------------------------------------------------------------          
002300*  C H A N G E   L O G                                                    
002400*---------------------------------------------------------------          
002500*DATE     BY    REQ#     DESCRIPTION                                      
002600*-------- ----- -------- -----------------------------------              
002700*11MAR91  PQN   SD-0250  ORIGINAL PROGRAM. SPLIT OUT OF THE               
002800*                        MAIN DRIVER PER DP STANDARDS.                    
002900*02JUN91  PQN   SD-0256  ADDED QUICK SORT AS AN ALTERNATIVE               
003000*                        TO MERGE SORT FOR COMPARISON RUNS.               
003100*15SEP93  KOS   SD-0298  FOUR SORT KEYS NOW SELECTABLE - WAS              
003200*                        PRICE ONLY.                                      
003300*18DEC98  MFK   Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS IN             
003400*                        THIS PROGRAM. NO CHANGE REQUIRED.                
003500*                        SIGNED OFF MFK/KOS.                              
003600*26FEB99  MFK   SD-0367  STOPOVER-COUNT KEY ADDED AT REQUEST              
003700*                        OF THE SCHEDULING DESK.                          
003800*14AUG03  RTU   SD-0412  REVIEWED AGAINST THE FOUR-CRITERION              
003900*                        ROUTE CALCULATOR CHANGE IN RTEPLAN -             
004000*                        SORT KEYS AND COMPARATORS UNAFFECTED,            
004100*                        NO CHANGE REQUIRED HERE.                         
004200*05AUG05  RTU   SD-0447  REVIEWED AGAINST THE RTEPLAN ARRIVAL-            
004300*                        TIME FIX - SORT-WORK-TABLE CARRIES NO            
004400*                        CLOCK FIELDS, SO NOTHING HERE WAS                
004500*                        AFFECTED.  ADDED STEP-BY-STEP                    
004600*                        COMMENTARY THROUGHOUT PER THE SAME               
004700*                        REQUEST, ESPECIALLY AROUND THE EXPLICIT          
004800*                        STACK IN THE QUICK-SORT SECTION WHICH            
004900*                        HAS TRIPPED UP MORE THAN ONE MAINTAINER          
005000*                        OVER THE YEARS.                                  
005100*---------------------------------------------------------------          
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700                                                                          
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000*-------------------------------------------------------------*           
006100*  SCRATCH TABLE USED BY THE MERGE-SORT MERGE STEP.  SAME                 
006200*  ENTRY LAYOUT AS SORT-WORK-TABLE, BUILT AS A FLAT TABLE                 
006300*  RATHER THAN VARIABLE-LENGTH SINCE IT IS ALWAYS FULLY USED.             
006400*-------------------------------------------------------------*           
006500*    ONE SCRATCH ENTRY PER SORT-WORK-TABLE SLOT - THE MERGE               
006600*    STEP COPIES THE TWO RUNS BEING COMBINED IN HERE IN ORDER,            
006700*    THEN 6090 COPIES THE RESULT BACK OVER SORT-WORK-TABLE.               
006800*    EIGHT ENTRIES MATCHES SWK-CNT'S MAXIMUM (SEE RPLAN-RTETAB).          
006900 01  WS-MERGE-SCRATCH.                                                    
007000     05 WS-MS-ENTRY OCCURS 8 TIMES INDEXED BY WS-MS-IDX.                  
007100        10 WS-MS-ID             PIC 9(4).                                 
007200        10 WS-MS-FLT-CNT        PIC 9(1).                                 
007300        10 WS-MS-FLT-LIST.                                                
007400           15 WS-MS-FLT-ID      PIC 9(4) OCCURS 4 TIMES.                  
007500*          THE FOUR-LEG FLIGHT LIST CAN ALSO BE MOVED AS ONE              
007600*          16-DIGIT BLOCK RATHER THAN LEG BY LEG - USED BY                
007700*          6100/6090 TO COPY A WHOLE ENTRY'S FLIGHT LIST IN ONE           
007800*          MOVE.                                                          
007900        10 WS-MS-FLT-LIST-ALT REDEFINES                                   
008000           WS-MS-FLT-LIST       PIC 9(16).                                
008100        10 WS-MS-DUR            PIC 9(5).                                 
008200        10 WS-MS-PRICE          PIC S9(6)V99.                             
008300        10 WS-MS-STOPS          PIC 9(1).                                 
008400        10 FILLER               PIC X(10).                                
008500                                                                          
008600*    HOLD AREA FOR THE QUICK-SORT SWAP - ONE ENTRY IS LIFTED              
008700*    OUT TO HERE, THE SECOND ENTRY IS MOVED DOWN INTO THE                 
008800*    FIRST'S SLOT, THEN THE HELD ENTRY IS MOVED INTO THE                  
008900*    SECOND'S SLOT.  SAME FIELD SHAPE AS WS-MERGE-SCRATCH'S               
009000*    ENTRY BUT DECLARED SEPARATELY SINCE IT ONLY EVER HOLDS ONE           
009100*    ENTRY AT A TIME.                                                     
009200 01  WS-SWAP-ENTRY.                                                       
009300     05 WS-SW-ID                PIC 9(4).                                 
009400     05 WS-SW-FLT-CNT           PIC 9(1).                                 
009500     05 WS-SW-FLT-LIST.                                                   
009600        10 WS-SW-FLT-ID         PIC 9(4) OCCURS 4 TIMES.                  
009700     05 WS-SW-FLT-LIST-ALT REDEFINES                                      
009800        WS-SW-FLT-LIST          PIC 9(16).                                
009900     05 WS-SW-DUR               PIC 9(5).                                 
010000     05 WS-SW-PRICE             PIC S9(6)V99.                             
010100     05 WS-SW-STOPS             PIC 9(1).                                 
010200     05 FILLER                  PIC X(10).                                
010300                                                                          
010400*    MERGE-SORT WORK FIELDS - WS-WIDTH IS THE CURRENT RUN                 
010500*    LENGTH (DOUBLES EACH PASS), WS-MRG-LO/WS-MID/WS-RIGHT-HI             
010600*    BOUND THE PAIR OF RUNS BEING MERGED ON THIS WALK.                    
010700 01  WS-WIDTH                   PIC 9(4) COMP.                            
010800 01  WS-LEFT-HI                 PIC 9(4) COMP.                            
010900 01  WS-RIGHT-LO                PIC 9(4) COMP.                            
011000 01  WS-RIGHT-HI                PIC 9(4) COMP.                            
011100 01  WS-MID                     PIC 9(4) COMP.                            
011200 01  WS-MRG-LO                  PIC 9(4) COMP.                            
011300*    GENERAL-PURPOSE SUBSCRIPTS SHARED ACROSS BOTH SORT                   
011400*    ALGORITHMS - WS-I/WS-J WALK THE LEFT/RIGHT MERGE RUNS OR             
011500*    THE QUICK-SORT PARTITION SCAN, WS-K WALKS THE SCRATCH                
011600*    COPY-BACK.                                                           
011700 01  WS-I                       PIC 9(4) COMP.                            
011800 01  WS-J                       PIC 9(4) COMP.                            
011900 01  WS-K                       PIC 9(4) COMP.                            
012000*    QUICK-SORT PARTITION BOUNDS AND THE LOMUTO PIVOT'S FINAL             
012100*    RESTING INDEX.                                                       
012200 01  WS-LOW                     PIC 9(4) COMP.                            
012300 01  WS-HIGH                    PIC 9(4) COMP.                            
012400 01  WS-STORE-IDX               PIC 9(4) COMP.                            
012500*    THE TWO TABLE POSITIONS CURRENTLY UNDER COMPARISON IN                
012600*    9000-COMPARE-START, AND ITS YES/NO ANSWER.                           
012700 01  WS-CMP-A-IDX               PIC 9(4) COMP.                            
012800 01  WS-CMP-B-IDX               PIC 9(4) COMP.                            
012900 01  WS-CMP-LE-SW               PIC X(1).                                 
013000     88 WS-CMP-LE                         VALUE 'Y'.                      
013100*    THE TWO TABLE POSITIONS BEING EXCHANGED IN 7050-SWAP-START.          
013200 01  WS-SWAP-A-IDX               PIC 9(4) COMP.                           
013300 01  WS-SWAP-B-IDX               PIC 9(4) COMP.                           
013400                                                                          
013500*-------------------------------------------------------------*           
013600*  EXPLICIT STACK FOR THE RECURSIVE QUICK-SORT, SINCE THIS                
013700*  SHOP DOES NOT CALL A PARAGRAPH RECURSIVELY.                            
013800*-------------------------------------------------------------*           
013900 01  WS-QS-STACK.                                                         
014000*    WS-QS-SP IS THE STACK POINTER - ZERO MEANS EMPTY.  EACH              
014100*    FRAME IS ONE (LOW, HIGH) RANGE STILL WAITING TO BE                   
014200*    PARTITIONED.  PUSHING MEANS INCREMENTING WS-QS-SP AND                
014300*    FILLING THE NEW TOP FRAME; POPPING MEANS READING THE TOP             
014400*    FRAME AND DECREMENTING.                                              
014500     05 WS-QS-SP                PIC 9(2) COMP VALUE 0.                    
014600     05 WS-QS-FRAME OCCURS 10 TIMES.                                      
014700        10 WS-QS-LO             PIC 9(4) COMP.                            
014800        10 WS-QS-HI             PIC 9(4) COMP.                            
014900        10 FILLER               PIC X(04).                                
015000                                                                          
015100 LINKAGE SECTION.                                                         
015200*    SORT-WORK-TABLE (FROM RPLAN-RTETAB) IS THE CALLER'S SUBSET           
015300*    OF ROUTES TO BE ORDERED - RTEPLAN BUILDS IT BEFORE THE               
015400*    CALL AND READS IT BACK IN PLACE AFTER WE RETURN.  LK-ALGO            
015500*    AND LK-KEY CAME STRAIGHT OFF THE REQUEST LINE (REQ-S-ALGO/           
015600*    REQ-S-KEY).                                                          
015700 COPY RPLAN-RTETAB.                                                       
015800 01  LK-ALGO                    PIC X(1).                                 
015900 01  LK-KEY                     PIC X(1).                                 
016000                                                                          
016100 PROCEDURE DIVISION USING SORT-WORK-TABLE LK-ALGO LK-KEY.                 
016200                                                                          
016300 0000-MAIN-START.                                                         
016400*    A TABLE OF ZERO OR ONE ENTRY IS ALREADY SORTED BY                    
016500*    DEFINITION - NEITHER ALGORITHM IS GIVEN THE CHANCE TO RUN            
016600*    ON DEGENERATE INPUT.                                                 
016700     IF SWK-CNT > 1 THEN                                                  
016800        IF LK-ALGO = 'M' THEN                                             
016900           PERFORM 6000-MERGE-SORT-START THRU 6010-MERGE-SORT-END         
017000        ELSE                                                              
017100*          ANYTHING OTHER THAN 'M' FALLS THROUGH TO QUICK SORT -          
017200*          THIS IS THE PROGRAM'S ONLY VALIDATION OF LK-ALGO,              
017300*          MATCHING THE BANNER'S "ALGO OTHER = QUICK SORT" RULE.          
017400           PERFORM 7000-QUICK-SORT-START THRU 7010-QUICK-SORT-END         
017500        END-IF                                                            
017600     END-IF.                                                              
017700 0090-STOP-PRG.                                                           
017800*    RETURN TO RTEPLAN - SORT-WORK-TABLE HAS BEEN REORDERED IN            
017900*    PLACE, NOTHING ELSE IS PASSED BACK.                                  
018000     EXIT PROGRAM.                                                        
018100                                                                          
018200*---------------------------------------------------------------          
018300* 6000  MERGE SORT (STABLE) -- BOTTOM-UP.  THE TABLE IS TREATED           
018400*        AS SORTED RUNS OF LENGTH WS-WIDTH (STARTING AT A                 
018500*        SINGLE ENTRY, A TRIVIALLY SORTED RUN), AND PAIRS OF              
018600*        ADJACENT RUNS ARE MERGED; THE WIDTH IS THEN DOUBLED              
018700*        AND THE TABLE WALKED AGAIN UNTIL ONE RUN COVERS IT               
018800*        ALL.  THIS SHOP DOES NOT PERFORM A PARAGRAPH FROM                
018900*        WITHIN ITSELF, SO THE USUAL TOP-DOWN SPLIT/MERGE                 
019000*        RECURSION IS NOT USED.                                           
019100*---------------------------------------------------------------          
019200 6000-MERGE-SORT-START.                                                   
019300*    PASS 1 TREATS EVERY SINGLE ENTRY AS ITS OWN SORTED RUN OF            
019400*    LENGTH 1.  EACH SUBSEQUENT PASS DOUBLES THE RUN LENGTH               
019500*    UNTIL ONE RUN SPANS THE WHOLE TABLE - LOG-BASE-2(SWK-CNT)            
019600*    PASSES IN ALL, WHICH FOR AN EIGHT-ENTRY TABLE IS AT MOST             
019700*    THREE.                                                               
019800     MOVE 1 TO WS-WIDTH.                                                  
019900     PERFORM 6015-MERGE-PASS-START                                        
020000        UNTIL WS-WIDTH >= SWK-CNT.                                        
020100 6010-MERGE-SORT-END.                                                     
020200                                                                          
020300 6015-MERGE-PASS-START.                                                   
020400*    WALK THE TABLE IN WS-WIDTH-SIZED STEPS, MERGING EACH RUN             
020500*    WITH THE RUN IMMEDIATELY AFTER IT.                                   
020600     PERFORM 6020-MERGE-WALK-START                                        
020700        VARYING WS-MRG-LO FROM 1 BY WS-WIDTH                              
020800        UNTIL WS-MRG-LO > SWK-CNT.                                        
020900     COMPUTE WS-WIDTH = WS-WIDTH * 2.                                     
021000                                                                          
021100 6020-MERGE-WALK-START.                                                   
021200*    THE LEFT RUN IS WS-MRG-LO THRU WS-MID; IF THERE IS NO                
021300*    COMPLETE SECOND RUN LEFT TO PAIR IT WITH (WS-MID NOT LESS            
021400*    THAN SWK-CNT), THIS RUN JUST CARRIES FORWARD UNMERGED INTO           
021500*    THE NEXT, WIDER PASS.                                                
021600     COMPUTE WS-MID = WS-MRG-LO + WS-WIDTH - 1.                           
021700     IF WS-MID < SWK-CNT THEN                                             
021800*       THE RIGHT RUN MAY BE SHORT ON THE LAST PAIR OF A PASS -           
021900*       CLAMP IT TO SWK-CNT RATHER THAN READ PAST THE TABLE.              
022000        COMPUTE WS-RIGHT-HI = WS-MID + WS-WIDTH                           
022100        IF WS-RIGHT-HI > SWK-CNT THEN                                     
022200           MOVE SWK-CNT TO WS-RIGHT-HI                                    
022300        END-IF                                                            
022400        PERFORM 6050-MERGE-RANGE-START                                    
022500     END-IF.                                                              
022600                                                                          
022700*---------------------------------------------------------------          
022800* 6050  MERGE TWO ADJACENT ALREADY-SORTED RANGES VIA SCRATCH              
022900*        TABLE.  TIES TAKE FROM THE LEFT RANGE FIRST, WHICH IS            
023000*        WHAT MAKES THIS SORT STABLE.                                     
023100*---------------------------------------------------------------          
023200 6050-MERGE-RANGE-START.                                                  
023300*    SET UP THE TWO RUN BOUNDARIES AND THREE WALKING SUBSCRIPTS           
023400*    (WS-I OVER THE LEFT RUN, WS-J OVER THE RIGHT RUN, WS-K               
023500*    OVER THE SCRATCH TABLE) BEFORE THE THREE-STEP MERGE BELOW.           
023600     MOVE WS-MID TO WS-LEFT-HI.                                           
023700     COMPUTE WS-RIGHT-LO = WS-MID + 1.                                    
023800     SET WS-I TO WS-MRG-LO.                                               
023900     SET WS-J TO WS-RIGHT-LO.                                             
024000     SET WS-K TO WS-MRG-LO.                                               
024100*    STEP 1: INTERLEAVE BOTH RUNS INTO THE SCRATCH TABLE WHILE            
024200*    BOTH STILL HAVE ENTRIES LEFT.                                        
024300     PERFORM 6060-MERGE-STEP-START                                        
024400        UNTIL (WS-I > WS-LEFT-HI) OR (WS-J > WS-RIGHT-HI).                
024500*    STEP 2: ONE RUN RAN OUT FIRST - DRAIN WHATEVER REMAINS OF            
024600*    THE OTHER STRAIGHT ACROSS, IN ORDER, SINCE IT WAS ALREADY            
024700*    SORTED.                                                              
024800     PERFORM 6070-DRAIN-LEFT-START                                        
024900        UNTIL WS-I > WS-LEFT-HI.                                          
025000     PERFORM 6080-DRAIN-RIGHT-START                                       
025100        UNTIL WS-J > WS-RIGHT-HI.                                         
025200*    STEP 3: COPY THE MERGED SCRATCH RANGE BACK OVER                      
025300*    SORT-WORK-TABLE SO THE NEXT PASS SEES IT AS ONE WIDER RUN.           
025400     PERFORM 6090-COPY-BACK-START                                         
025500        VARYING WS-K FROM WS-MRG-LO BY 1                                  
025600        UNTIL WS-K > WS-RIGHT-HI.                                         
025700                                                                          
025800 6060-MERGE-STEP-START.                                                   
025900*    TAKE THE SMALLER (OR EQUAL, WHICH KEEPS THE SORT STABLE              
026000*    SINCE THE LEFT RUN COMES FIRST IN THE TABLE) OF THE TWO              
026100*    RUNS' CURRENT FRONT ENTRIES.                                         
026200     MOVE WS-I TO WS-CMP-A-IDX.                                           
026300     MOVE WS-J TO WS-CMP-B-IDX.                                           
026400     PERFORM 9000-COMPARE-START.                                          
026500     IF WS-CMP-LE THEN                                                    
026600        SET SWK-IDX TO WS-I                                               
026700        PERFORM 6100-COPY-ENTRY-TO-SCRATCH-START                          
026800        ADD 1 TO WS-I                                                     
026900     ELSE                                                                 
027000        SET SWK-IDX TO WS-J                                               
027100        PERFORM 6100-COPY-ENTRY-TO-SCRATCH-START                          
027200        ADD 1 TO WS-J                                                     
027300     END-IF.                                                              
027400                                                                          
027500 6070-DRAIN-LEFT-START.                                                   
027600     SET SWK-IDX TO WS-I.                                                 
027700     PERFORM 6100-COPY-ENTRY-TO-SCRATCH-START.                            
027800     ADD 1 TO WS-I.                                                       
027900                                                                          
028000 6080-DRAIN-RIGHT-START.                                                  
028100     SET SWK-IDX TO WS-J.                                                 
028200     PERFORM 6100-COPY-ENTRY-TO-SCRATCH-START.                            
028300     ADD 1 TO WS-J.                                                       
028400                                                                          
028500 6100-COPY-ENTRY-TO-SCRATCH-START.                                        
028600*    FIELD-BY-FIELD COPY - SORT-WORK-TABLE AND WS-MERGE-SCRATCH           
028700*    ARE NOT THE SAME RECORD SHAPE (THE SCRATCH ENTRY CARRIES A           
028800*    TRAILING FILLER THE LIVE ENTRY DOES NOT), SO A GROUP MOVE            
028900*    OF THE WHOLE ENTRY WOULD MISALIGN THE FIELDS.                        
029000     SET WS-MS-IDX TO WS-K.                                               
029100     MOVE SWK-ID(SWK-IDX) TO WS-MS-ID(WS-MS-IDX).                         
029200     MOVE SWK-FLT-CNT(SWK-IDX) TO WS-MS-FLT-CNT(WS-MS-IDX).               
029300     MOVE SWK-FLT-LIST(SWK-IDX) TO WS-MS-FLT-LIST(WS-MS-IDX).             
029400     MOVE SWK-DUR(SWK-IDX) TO WS-MS-DUR(WS-MS-IDX).                       
029500     MOVE SWK-PRICE(SWK-IDX) TO WS-MS-PRICE(WS-MS-IDX).                   
029600     MOVE SWK-STOPS(SWK-IDX) TO WS-MS-STOPS(WS-MS-IDX).                   
029700     ADD 1 TO WS-K.                                                       
029800                                                                          
029900 6090-COPY-BACK-START.                                                    
030000*    MIRROR IMAGE OF 6100 - SAME FIELD-BY-FIELD CARE MOVING THE           
030100*    SORTED SCRATCH RANGE BACK OVER THE LIVE TABLE.                       
030200     SET WS-MS-IDX TO WS-K.                                               
030300     SET SWK-IDX TO WS-K.                                                 
030400     MOVE WS-MS-ID(WS-MS-IDX) TO SWK-ID(SWK-IDX).                         
030500     MOVE WS-MS-FLT-CNT(WS-MS-IDX) TO SWK-FLT-CNT(SWK-IDX).               
030600     MOVE WS-MS-FLT-LIST(WS-MS-IDX) TO SWK-FLT-LIST(SWK-IDX).             
030700     MOVE WS-MS-DUR(WS-MS-IDX) TO SWK-DUR(SWK-IDX).                       
030800     MOVE WS-MS-PRICE(WS-MS-IDX) TO SWK-PRICE(SWK-IDX).                   
030900     MOVE WS-MS-STOPS(WS-MS-IDX) TO SWK-STOPS(SWK-IDX).                   
031000                                                                          
031100*---------------------------------------------------------------          
031200* 7000  QUICK SORT (NOT STABLE) -- LOMUTO PARTITION, LAST                 
031300*        ELEMENT AS PIVOT, EXPLICIT STACK IN PLACE OF                     
031400*        RECURSION                                                        
031500*---------------------------------------------------------------          
031600 7000-QUICK-SORT-START.                                                   
031700*    PUSH THE WHOLE TABLE AS THE FIRST FRAME TO PARTITION, THEN           
031800*    KEEP POPPING FRAMES UNTIL THE STACK RUNS DRY - THIS IS THE           
031900*    EXPLICIT-STACK STAND-IN FOR THE USUAL RECURSIVE                      
032000*    QUICK-SORT(LOW, HIGH) CALL THIS SHOP'S COBOL CANNOT WRITE            
032100*    DIRECTLY.                                                            
032200     MOVE 1 TO WS-QS-SP.                                                  
032300     MOVE 1 TO WS-QS-LO(WS-QS-SP).                                        
032400     MOVE SWK-CNT TO WS-QS-HI(WS-QS-SP).                                  
032500     PERFORM 7020-QS-POP-START                                            
032600        UNTIL WS-QS-SP = 0.                                               
032700 7010-QUICK-SORT-END.                                                     
032800                                                                          
032900 7020-QS-POP-START.                                                       
033000*    POP THE TOP FRAME FIRST - THE STACK POINTER IS DECREMENTED           
033100*    BEFORE EITHER CHILD RANGE IS CONSIDERED FOR RE-PUSHING, SO           
033200*    A ONE-ENTRY FRAME (LOW NOT LESS THAN HIGH) IS SIMPLY                 
033300*    DROPPED AS ALREADY SORTED.                                           
033400     MOVE WS-QS-LO(WS-QS-SP) TO WS-LOW.                                   
033500     MOVE WS-QS-HI(WS-QS-SP) TO WS-HIGH.                                  
033600     SUBTRACT 1 FROM WS-QS-SP.                                            
033700     IF WS-LOW < WS-HIGH THEN                                             
033800        PERFORM 7030-PARTITION-START                                      
033900*       PUSH THE LEFT-OF-PIVOT RANGE ONLY IF IT HAS MORE THAN             
034000*       ONE ENTRY - AVOIDS WASTING A STACK SLOT ON WORK THAT IS           
034100*       ALREADY DONE.                                                     
034200        IF WS-STORE-IDX > 1 THEN                                          
034300           ADD 1 TO WS-QS-SP                                              
034400           MOVE WS-LOW TO WS-QS-LO(WS-QS-SP)                              
034500           COMPUTE WS-QS-HI(WS-QS-SP) = WS-STORE-IDX - 1                  
034600        END-IF                                                            
034700*       SAME CHECK FOR THE RIGHT-OF-PIVOT RANGE.  TEN STACK               
034800*       FRAMES IS AMPLE FOR AN EIGHT-ENTRY TABLE - THE WORST              
034900*       CASE DEPTH IS BOUNDED BY SWK-CNT ITSELF.                          
035000        COMPUTE WS-I = WS-STORE-IDX + 1                                   
035100        IF WS-I < WS-HIGH THEN                                            
035200           ADD 1 TO WS-QS-SP                                              
035300           MOVE WS-I TO WS-QS-LO(WS-QS-SP)                                
035400           MOVE WS-HIGH TO WS-QS-HI(WS-QS-SP)                             
035500        END-IF                                                            
035600     END-IF.                                                              
035700                                                                          
035800 7030-PARTITION-START.                                                    
035900*    LOMUTO PARTITION - THE LAST ELEMENT (WS-HIGH) IS THE                 
036000*    PIVOT.  WS-STORE-IDX TRACKS THE BOUNDARY BETWEEN ENTRIES             
036100*    CONFIRMED LESS-THAN-OR-EQUAL TO THE PIVOT AND THOSE NOT              
036200*    YET CLASSIFIED.                                                      
036300     SET WS-STORE-IDX TO WS-LOW.                                          
036400     PERFORM 7040-PARTITION-SCAN-START                                    
036500        VARYING WS-I FROM WS-LOW BY 1                                     
036600        UNTIL WS-I >= WS-HIGH.                                            
036700*    FINALLY SWAP THE PIVOT ITSELF INTO ITS RESTING PLACE RIGHT           
036800*    AFTER THE LAST ENTRY KNOWN TO BELONG BEFORE IT.                      
036900     MOVE WS-STORE-IDX TO WS-SWAP-A-IDX.                                  
037000     MOVE WS-HIGH TO WS-SWAP-B-IDX.                                       
037100     PERFORM 7050-SWAP-START.                                             
037200                                                                          
037300 7040-PARTITION-SCAN-START.                                               
037400*    ANY ENTRY THAT BELONGS AT OR BEFORE THE PIVOT IS SWAPPED             
037500*    UP TO THE BOUNDARY AND THE BOUNDARY ADVANCES ONE SLOT.               
037600     MOVE WS-I TO WS-CMP-A-IDX.                                           
037700     MOVE WS-HIGH TO WS-CMP-B-IDX.                                        
037800     PERFORM 9000-COMPARE-START.                                          
037900     IF WS-CMP-LE THEN                                                    
038000        MOVE WS-STORE-IDX TO WS-SWAP-A-IDX                                
038100        MOVE WS-I TO WS-SWAP-B-IDX                                        
038200        PERFORM 7050-SWAP-START                                           
038300        ADD 1 TO WS-STORE-IDX                                             
038400     END-IF.                                                              
038500                                                                          
038600*---------------------------------------------------------------          
038700* 7050  SWAP TWO ENTRIES OF SORT-WORK-TABLE AT WS-SWAP-A-IDX              
038800*        AND WS-SWAP-B-IDX USING WS-SWAP-ENTRY AS A HOLD AREA             
038900*---------------------------------------------------------------          
039000 7050-SWAP-START.                                                         
039100*    A NO-OP GUARD WHEN BOTH INDEXES ARE THE SAME SLOT (THE               
039200*    COMMON CASE WHERE THE PIVOT IS ALREADY LAST) SAVES SIX               
039300*    WASTED MOVES.                                                        
039400     IF WS-SWAP-A-IDX NOT = WS-SWAP-B-IDX THEN                            
039500        SET SWK-IDX TO WS-SWAP-A-IDX                                      
039600        MOVE SWK-ID(SWK-IDX) TO WS-SW-ID                                  
039700        MOVE SWK-FLT-CNT(SWK-IDX) TO WS-SW-FLT-CNT                        
039800        MOVE SWK-FLT-LIST(SWK-IDX) TO WS-SW-FLT-LIST                      
039900        MOVE SWK-DUR(SWK-IDX) TO WS-SW-DUR                                
040000        MOVE SWK-PRICE(SWK-IDX) TO WS-SW-PRICE                            
040100        MOVE SWK-STOPS(SWK-IDX) TO WS-SW-STOPS                            
040200        SET SWK-IDX TO WS-SWAP-B-IDX                                      
040300        SET WS-J TO WS-SWAP-A-IDX                                         
040400        MOVE SWK-ID(SWK-IDX) TO SWK-ID(WS-J)                              
040500        MOVE SWK-FLT-CNT(SWK-IDX) TO SWK-FLT-CNT(WS-J)                    
040600        MOVE SWK-FLT-LIST(SWK-IDX) TO SWK-FLT-LIST(WS-J)                  
040700        MOVE SWK-DUR(SWK-IDX) TO SWK-DUR(WS-J)                            
040800        MOVE SWK-PRICE(SWK-IDX) TO SWK-PRICE(WS-J)                        
040900        MOVE SWK-STOPS(SWK-IDX) TO SWK-STOPS(WS-J)                        
041000        MOVE WS-SW-ID TO SWK-ID(SWK-IDX)                                  
041100        MOVE WS-SW-FLT-CNT TO SWK-FLT-CNT(SWK-IDX)                        
041200        MOVE WS-SW-FLT-LIST TO SWK-FLT-LIST(SWK-IDX)                      
041300        MOVE WS-SW-DUR TO SWK-DUR(SWK-IDX)                                
041400        MOVE WS-SW-PRICE TO SWK-PRICE(SWK-IDX)                            
041500        MOVE WS-SW-STOPS TO SWK-STOPS(SWK-IDX)                            
041600     END-IF.                                                              
041700                                                                          
041800*---------------------------------------------------------------          
041900* 9000  COMPARE THE ENTRIES AT WS-CMP-A-IDX AND WS-CMP-B-IDX              
042000*       UNDER THE CHOSEN SORT KEY.  SETS WS-CMP-LE-SW TO 'Y'              
042100*       WHEN A IS TO BE ORDERED AT OR BEFORE B.                           
042200*---------------------------------------------------------------          
042300 9000-COMPARE-START.                                                      
042400*    LK-KEY CAME FROM REQ-S-KEY ON THE SORT REQUEST LINE - ONE            
042500*    OF 'P'/'D'/'S' SELECTS A SINGLE FIELD, ANYTHING ELSE FALLS           
042600*    TO THE COMBINATION KEY IN 9010.                                      
042700     EVALUATE LK-KEY                                                      
042800        WHEN 'P'                                                          
042900           IF SWK-PRICE(WS-CMP-A-IDX) <= SWK-PRICE(WS-CMP-B-IDX)          
043000              THEN                                                        
043100              MOVE 'Y' TO WS-CMP-LE-SW                                    
043200           ELSE                                                           
043300              MOVE 'N' TO WS-CMP-LE-SW                                    
043400           END-IF                                                         
043500        WHEN 'D'                                                          
043600           IF SWK-DUR(WS-CMP-A-IDX) <= SWK-DUR(WS-CMP-B-IDX) THEN         
043700              MOVE 'Y' TO WS-CMP-LE-SW                                    
043800           ELSE                                                           
043900              MOVE 'N' TO WS-CMP-LE-SW                                    
044000           END-IF                                                         
044100        WHEN 'S'                                                          
044200           IF SWK-STOPS(WS-CMP-A-IDX) <= SWK-STOPS(WS-CMP-B-IDX)          
044300              THEN                                                        
044400              MOVE 'Y' TO WS-CMP-LE-SW                                    
044500           ELSE                                                           
044600              MOVE 'N' TO WS-CMP-LE-SW                                    
044700           END-IF                                                         
044800        WHEN OTHER                                                        
044900           PERFORM 9010-COMPARE-COMBO-START                               
045000     END-EVALUATE.                                                        
045100                                                                          
045200*---------------------------------------------------------------          
045300* 9010  COMBINATION KEY - PRICE, THEN DURATION, THEN STOPOVERS,           
045400*       EACH ASCENDING, AS A CASCADE OF TIE-BREAKS                        
045500*---------------------------------------------------------------          
045600 9010-COMPARE-COMBO-START.                                                
045700*    PRICE DECIDES FIRST; ONLY WHEN BOTH ENTRIES TIE ON PRICE             
045800*    DOES DURATION GET A SAY, AND ONLY WHEN BOTH TIE ON                   
045900*    DURATION TOO DOES STOPOVER COUNT BREAK THE TIE.                      
046000     IF SWK-PRICE(WS-CMP-A-IDX) < SWK-PRICE(WS-CMP-B-IDX) THEN            
046100        MOVE 'Y' TO WS-CMP-LE-SW                                          
046200     ELSE                                                                 
046300        IF SWK-PRICE(WS-CMP-A-IDX) > SWK-PRICE(WS-CMP-B-IDX) THEN         
046400           MOVE 'N' TO WS-CMP-LE-SW                                       
046500        ELSE                                                              
046600           IF SWK-DUR(WS-CMP-A-IDX) < SWK-DUR(WS-CMP-B-IDX) THEN          
046700              MOVE 'Y' TO WS-CMP-LE-SW                                    
046800           ELSE                                                           
046900              IF SWK-DUR(WS-CMP-A-IDX) > SWK-DUR(WS-CMP-B-IDX)            
047000                 THEN                                                     
047100                 MOVE 'N' TO WS-CMP-LE-SW                                 
047200              ELSE                                                        
047300                 IF SWK-STOPS(WS-CMP-A-IDX)                               
047400                    <= SWK-STOPS(WS-CMP-B-IDX) THEN                       
047500                    MOVE 'Y' TO WS-CMP-LE-SW                              
047600                 ELSE                                                     
047700                    MOVE 'N' TO WS-CMP-LE-SW                              
047800                 END-IF                                                   
047900              END-IF                                                      
048000           END-IF                                                         
048100        END-IF                                                            
048200     END-IF.                                                              
