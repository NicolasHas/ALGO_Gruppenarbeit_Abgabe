000100*=============================================================*           
000200*  RPLAN-RTESRCH                                                          
000300*    SEARCH ENGINE -- CALLED BY RPLAN-RTEPLAN TO ANSWER A                 
000400*    "SEARCH" BATCH REQUEST AGAINST THE LOADED AIRPORT AND                
000500*    FLIGHT TABLES.  FOUR SEARCH MODES ARE SUPPORTED:                     
000600*       O = BY ORIGIN AIRPORT -- FIND THE AIRPORT, THEN LIST              
000700*           EVERY FLIGHT DEPARTING IT, WITH A COUNT                       
000800*       D = BY DESTINATION AIRPORT -- SAME, BUT FLIGHTS                   
000900*           ARRIVING AT IT                                                
001000*       A = BY AIRLINE NAME (SUBSTRING, CASE-INSENSITIVE)                 
001100*       N = BY FLIGHT NUMBER (EXACT, CASE-INSENSITIVE, FIRST              
001200*           MATCH ONLY)                                                   
001300*=============================================================*           
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID. RTESRCH.                                                     
001600 AUTHOR. P NAKAMURA.                                                      
001700 INSTALLATION. MERIDIAN AIRWAYS - DATA PROCESSING.                        
001800 DATE-WRITTEN. MARCH 18 1991.                                             
001900 DATE-COMPILED.                                                           
002000 SECURITY. MERIDIAN AIRWAYS INTERNAL USE ONLY.                            
002100                                                                          
002200*---------------------------------------------------------------          
002300*  C H A N G E   L O G                                                    
002400*---------------------------------------------------------------          
002500*DATE     BY    REQ#     DESCRIPTION                                      
002600*-------- ----- -------- -----------------------------------              
002700*18MAR91  PQN   SD-0251  ORIGINAL PROGRAM. SEARCH BY ORIGIN               
002800*                        OR DESTINATION AIRPORT ONLY.                     
002900*09JUL92  KOS   SD-0268  ADDED SEARCH BY AIRLINE NAME                     
003000*                        (SUBSTRING MATCH).                               
003100*14FEB94  KOS   SD-0301  ADDED SEARCH BY FLIGHT NUMBER.                   
003200*18DEC98  MFK   Y2K-041  YEAR 2000 REVIEW - NO DATE FIELDS IN             
003300*                        THIS PROGRAM. NO CHANGE REQUIRED.                
003400*                        SIGNED OFF MFK/KOS.                              
003500*26FEB99  MFK   SD-0367  DISPLAY FORMAT ALIGNED WITH THE NEW              
003600*                        RESERVATIONS SCREEN.                             
003700*09MAR05  RTU   SD-0429  AIRLINE SEARCH WAS COMPARING THE FULL            
003800*                        SPACE-PADDED TERM AGAINST THE FULL               
003900*                        SPACE-PADDED AIRLINE NAME, SO A                  
004000*                        SHORTER TERM NEVER MATCHED INSIDE A              
004100*                        LONGER NAME.  CALLER NOW PASSES THE              
004200*                        TRIMMED TERM LENGTH (LK-TERM-LEN) AND            
004300*                        2220 SCANS START POSITIONS FOR A TRUE            
004400*                        SUBSTRING MATCH.                                 
004500*05AUG05  RTU   SD-0447  REVIEWED AGAINST THE RTEPLAN ARRIVAL-            
004600*                        TIME FIX - THIS PROGRAM ONLY DISPLAYS            
004700*                        A FLIGHT'S DEPARTURE CLOCK TIME, NEVER           
004800*                        COMPUTES AN ARRIVAL, SO NO LOGIC CHANGE          
004900*                        WAS NEEDED.  ADDED STEP-BY-STEP                  
005000*                        COMMENTARY THROUGHOUT PER THE SAME               
005100*                        REQUEST.                                         
005200*---------------------------------------------------------------          
005300                                                                          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800                                                                          
005900 DATA DIVISION.                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100*    GENERAL FOUND/NOT-FOUND SWITCHES REUSED ACROSS THE                   
006200*    DIFFERENT SEARCH MODES - FLIGHT-NUMBER SEARCH USES                   
006300*    WS-FOUND-SW, AIRPORT LOOKUP USES WS-AIR-FOUND-SW.                    
006400 01  WS-FOUND-SW                PIC X(1).                                 
006500     88 WS-FOUND                          VALUE 'Y'.                      
006600 01  WS-AIR-FOUND-SW            PIC X(1).                                 
006700     88 WS-AIR-FOUND                       VALUE 'Y'.                     
006800*    TABLE INDEX OF THE AIRPORT FOUND BY 2500, HELD HERE                  
006900*    BECAUSE AIR-IDX ITSELF IS RESET BY EVERY SUBSEQUENT                  
007000*    SEARCH.                                                              
007100 01  WS-SRCH-AIR-IDX            PIC 9(4) COMP.                            
007200*    RUNNING COUNT OF FLIGHTS MATCHED BY THE CURRENT SEARCH               
007300*    MODE, DISPLAYED AT THE END OF ORIGIN/DESTINATION/AIRLINE             
007400*    SEARCHES.                                                            
007500 01  WS-MATCH-CNT               PIC 9(4) COMP VALUE 0.                    
007600*    UPPERCASED WORKING COPY OF THE CURRENT FLIGHT'S AIRLINE              
007700*    NAME, BUILT FRESH FOR EACH FLIGHT SCANNED BY 2220.                   
007800 01  WS-ARLN-WORK               PIC X(30).                                
007900*    CURRENT START POSITION OF THE SLIDING SUBSTRING SCAN IN              
008000*    2225, AND THE SWITCH IT SETS ON A HIT.                               
008100 01  WS-SCAN-POS                PIC 9(3) COMP.                            
008200 01  WS-SUBSTR-FOUND-SW         PIC X(1).                                 
008300     88 WS-SUBSTR-FOUND                    VALUE 'Y'.                     
008400*    INSPECT ... CONVERTING TABLES USED TO FOLD THE AIRLINE               
008500*    NAME TO UPPER CASE BEFORE THE SUBSTRING COMPARE, SINCE THE           
008600*    SEARCH TERM ARRIVES ALREADY UPPERCASED BY THE CALLER BUT             
008700*    THE STORED AIRLINE NAME MAY BE MIXED CASE.                           
008800 01  WS-LOWER-ALPHA             PIC X(26)                                 
008900     VALUE 'abcdefghijklmnopqrstuvwxyz'.                                  
009000 01  WS-UPPER-ALPHA             PIC X(26)                                 
009100     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                  
009200*    DISPLAY EDIT PICTURES - ONE PER FIELD SHOWN ON THE                   
009300*    CONSOLE, SO THE DETAIL DISPLAYS IN 2900/2910 NEVER HAVE TO           
009400*    INLINE-EDIT A TABLE FIELD.                                           
009500 01  WS-MATCH-CNT-EDIT          PIC ZZZ9.                                 
009600 01  WS-DISP-PRICE-EDIT         PIC Z,ZZZ,ZZ9.99.                         
009700 01  WS-DISP-DUR-EDIT           PIC ZZ,ZZ9.                               
009800 01  WS-DISP-HH-EDIT            PIC Z9.                                   
009900 01  WS-DISP-MM-EDIT            PIC Z9.                                   
010000 01  WS-DISP-LAT-EDIT           PIC -ZZ9.9999.                            
010100 01  WS-DISP-LON-EDIT           PIC -ZZZ9.9999.                           
010200 01  WS-DISP-ID-EDIT            PIC ZZZ9.                                 
010300                                                                          
010400 LINKAGE SECTION.                                                         
010500*    AIRPORT-TABLE AND FLIGHT-TABLE ARE THE SAME LOADED TABLES            
010600*    RTEPLAN BUILT AT STARTUP, PASSED BY REFERENCE SO THIS                
010700*    PROGRAM NEVER RE-READS THE MASTER FILES ITSELF.  LK-MODE/            
010800*    LK-TERM/LK-TERM-LEN CAME OFF THE SEARCH REQUEST LINE                 
010900*    (REQ-Q-MODE/REQ-Q-TERM).                                             
011000 COPY RPLAN-RTETAB.                                                       
011100 01  LK-MODE                    PIC X(1).                                 
011200 01  LK-TERM                    PIC X(30).                                
011300 01  LK-TERM-LEN                PIC 9(2) COMP.                            
011400                                                                          
011500 PROCEDURE DIVISION USING AIRPORT-TABLE FLIGHT-TABLE                      
011600                          LK-MODE LK-TERM LK-TERM-LEN.                    
011700                                                                          
011800 0000-MAIN-START.                                                         
011900*    ONE PARAGRAPH RANGE PER SEARCH MODE - SEE THE BANNER AT              
012000*    THE TOP OF THE PROGRAM FOR WHAT EACH LETTER MEANS.  AN               
012100*    UNRECOGNIZED MODE IS REPORTED BUT DOES NOT ABORT THE RUN.            
012200     EVALUATE LK-MODE                                                     
012300        WHEN 'O'                                                          
012400           PERFORM 2000-BY-ORIGIN-START THRU 2010-BY-ORIGIN-END           
012500        WHEN 'D'                                                          
012600           PERFORM 2100-BY-DEST-START THRU 2110-BY-DEST-END               
012700        WHEN 'A'                                                          
012800           PERFORM 2200-BY-AIRLINE-START THRU 2210-BY-AIRLINE-END         
012900        WHEN 'N'                                                          
013000           PERFORM 2300-BY-FLTNUM-START THRU 2310-BY-FLTNUM-END           
013100        WHEN OTHER                                                        
013200           DISPLAY 'SEARCH: MODE NOT RECOGNIZED - ' LK-MODE               
013300     END-EVALUATE.                                                        
013400 0090-STOP-PRG.                                                           
013500*    RETURN TO RTEPLAN - NOTHING IS PASSED BACK BUT THE CONSOLE           
013600*    DISPLAY LINES ALREADY WRITTEN.                                       
013700     EXIT PROGRAM.                                                        
013800                                                                          
013900*---------------------------------------------------------------          
014000* 2000  BY ORIGIN -- FIND THE AIRPORT, LIST FLIGHTS DEPARTING             
014100*---------------------------------------------------------------          
014200 2000-BY-ORIGIN-START.                                                    
014300*    LK-TERM HOLDS THE IATA CODE TO LOOK UP - IF IT DOES NOT              
014400*    RESOLVE TO A KNOWN AIRPORT THERE IS NOTHING FURTHER TO               
014500*    SCAN.                                                                
014600     PERFORM 2500-FIND-AIRPORT-START THRU 2510-FIND-AIRPORT-END.          
014700     IF NOT WS-AIR-FOUND THEN                                             
014800        DISPLAY 'NO RESULTS'                                              
014900     ELSE                                                                 
015000        PERFORM 2900-DISPLAY-AIRPORT-START                                
015100        MOVE 0 TO WS-MATCH-CNT                                            
015200*       FULL TABLE SCAN - THE FLIGHT TABLE IS NOT KEYED BY                
015300*       ORIGIN, SO EVERY ENTRY IS CHECKED.                                
015400        PERFORM 2020-SCAN-DEPARTING-START                                 
015500           VARYING FLT-IDX FROM 1 BY 1                                    
015600           UNTIL FLT-IDX > FLT-CNT                                        
015700        MOVE WS-MATCH-CNT TO WS-MATCH-CNT-EDIT                            
015800        DISPLAY '  ' WS-MATCH-CNT-EDIT ' FLIGHT(S) DEPARTING'             
015900     END-IF.                                                              
016000 2010-BY-ORIGIN-END.                                                      
016100                                                                          
016200 2020-SCAN-DEPARTING-START.                                               
016300*    A MATCH ON FLT-ORIG MEANS THIS FLIGHT LEAVES FROM THE                
016400*    AIRPORT FOUND ABOVE.                                                 
016500     IF FLT-ORIG(FLT-IDX) = AIR-IATA(WS-SRCH-AIR-IDX) THEN                
016600        ADD 1 TO WS-MATCH-CNT                                             
016700        PERFORM 2910-DISPLAY-FLIGHT-START                                 
016800     END-IF.                                                              
016900                                                                          
017000*---------------------------------------------------------------          
017100* 2100  BY DESTINATION -- FIND THE AIRPORT, LIST FLIGHTS                  
017200*       ARRIVING (EVERY FLIGHT IS SCANNED, PER SD-0251)                   
017300*---------------------------------------------------------------          
017400 2100-BY-DEST-START.                                                      
017500*    MIRROR OF 2000 FOR THE DESTINATION SIDE - SAME AIRPORT               
017600*    LOOKUP, FLIGHT TABLE COMPARED ON FLT-DEST INSTEAD OF                 
017700*    FLT-ORIG.                                                            
017800     PERFORM 2500-FIND-AIRPORT-START THRU 2510-FIND-AIRPORT-END.          
017900     IF NOT WS-AIR-FOUND THEN                                             
018000        DISPLAY 'NO RESULTS'                                              
018100     ELSE                                                                 
018200        PERFORM 2900-DISPLAY-AIRPORT-START                                
018300        MOVE 0 TO WS-MATCH-CNT                                            
018400        PERFORM 2120-SCAN-ARRIVING-START                                  
018500           VARYING FLT-IDX FROM 1 BY 1                                    
018600           UNTIL FLT-IDX > FLT-CNT                                        
018700        MOVE WS-MATCH-CNT TO WS-MATCH-CNT-EDIT                            
018800        DISPLAY '  ' WS-MATCH-CNT-EDIT ' FLIGHT(S) ARRIVING'              
018900     END-IF.                                                              
019000 2110-BY-DEST-END.                                                        
019100                                                                          
019200 2120-SCAN-ARRIVING-START.                                                
019300     IF FLT-DEST(FLT-IDX) = AIR-IATA(WS-SRCH-AIR-IDX) THEN                
019400        ADD 1 TO WS-MATCH-CNT                                             
019500        PERFORM 2910-DISPLAY-FLIGHT-START                                 
019600     END-IF.                                                              
019700                                                                          
019800*---------------------------------------------------------------          
019900* 2200  BY AIRLINE -- CASE-INSENSITIVE SUBSTRING MATCH OF                 
020000*       LK-TERM AGAINST EACH FLIGHT'S AIRLINE NAME                        
020100*---------------------------------------------------------------          
020200 2200-BY-AIRLINE-START.                                                   
020300*    NO AIRPORT LOOKUP HERE - EVERY FLIGHT IS TESTED DIRECTLY             
020400*    AGAINST THE SEARCH TERM.  SEE SD-0429 IN THE CHANGE LOG              
020500*    FOR WHY THIS IS A TRUE SUBSTRING MATCH AND NOT A FULL-               
020600*    FIELD COMPARE.                                                       
020700     MOVE 0 TO WS-MATCH-CNT.                                              
020800     PERFORM 2220-SCAN-AIRLINE-START                                      
020900        VARYING FLT-IDX FROM 1 BY 1                                       
021000        UNTIL FLT-IDX > FLT-CNT.                                          
021100     IF WS-MATCH-CNT = 0 THEN                                             
021200        DISPLAY 'NO FLIGHTS FOUND'                                        
021300     END-IF.                                                              
021400 2210-BY-AIRLINE-END.                                                     
021500                                                                          
021600*---------------------------------------------------------------          
021700* 2220  UPPERCASE THIS FLIGHT'S AIRLINE NAME AND SLIDE LK-TERM            
021800*       ACROSS IT ONE START POSITION AT A TIME (2225) LOOKING             
021900*       FOR A TRUE SUBSTRING HIT -- NOT JUST A FULL-FIELD MATCH           
022000*---------------------------------------------------------------          
022100 2220-SCAN-AIRLINE-START.                                                 
022200*    FOLD THIS FLIGHT'S AIRLINE NAME TO UPPER CASE SO THE                 
022300*    COMPARE IN 2225 IS CASE-INSENSITIVE REGARDLESS OF HOW THE            
022400*    NAME WAS ENTERED WHEN THE FLIGHT MASTER WAS LOADED.                  
022500     MOVE FLT-ARLN(FLT-IDX) TO WS-ARLN-WORK.                              
022600     INSPECT WS-ARLN-WORK                                                 
022700        CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.                      
022800     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                                      
022900*    SLIDE THE SEARCH TERM ACROSS EVERY POSSIBLE START POSITION           
023000*    IN THE 30-BYTE NAME WHERE A TERM OF THIS LENGTH COULD                
023100*    STILL FIT WITHOUT RUNNING OFF THE END - THAT UPPER BOUND             
023200*    IS (FIELD LENGTH - TERM LENGTH + 1).  A ZERO-LENGTH TERM             
023300*    (AN EMPTY SEARCH BOX) MATCHES NOTHING, NOT EVERYTHING.               
023400     IF LK-TERM-LEN > 0 THEN                                              
023500        PERFORM 2225-SUBSTR-SCAN-START                                    
023600           VARYING WS-SCAN-POS FROM 1 BY 1                                
023700           UNTIL WS-SCAN-POS >                                            
023800              (LENGTH OF WS-ARLN-WORK - LK-TERM-LEN + 1)                  
023900              OR WS-SUBSTR-FOUND                                          
024000     END-IF.                                                              
024100     IF WS-SUBSTR-FOUND THEN                                              
024200        ADD 1 TO WS-MATCH-CNT                                             
024300        PERFORM 2910-DISPLAY-FLIGHT-START                                 
024400     END-IF.                                                              
024500                                                                          
024600 2225-SUBSTR-SCAN-START.                                                  
024700*    REFERENCE MODIFICATION LIFTS JUST THE LK-TERM-LEN BYTES              
024800*    STARTING AT WS-SCAN-POS OUT OF THE AIRLINE NAME FOR                  
024900*    COMPARISON - THE SAME TECHNIQUE USED ON THE FLIGHT                   
025000*    DEPARTURE TIME FIELDS IN RTEPLAN (SEE THAT PROGRAM'S                 
025100*    CHANGE LOG, SD-0443).                                                
025200     IF WS-ARLN-WORK(WS-SCAN-POS : LK-TERM-LEN) =                         
025300        LK-TERM(1 : LK-TERM-LEN) THEN                                     
025400        MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                    
025500     END-IF.                                                              
025600                                                                          
025700*---------------------------------------------------------------          
025800* 2300  BY FLIGHT NUMBER -- EXACT, CASE-INSENSITIVE, FIRST                
025900*       MATCHING FLIGHT ONLY                                              
026000*---------------------------------------------------------------          
026100 2300-BY-FLTNUM-START.                                                    
026200*    FLT-NUM IS STORED UPPERCASED ON LOAD (SEE 2170 IN                    
026300*    RTEPLAN) AND LK-TERM ARRIVES ALREADY UPPERCASED FROM THE             
026400*    CALLER, SO A PLAIN EQUAL COMPARE IS CASE-INSENSITIVE IN              
026500*    PRACTICE WITHOUT ANY INSPECT/CONVERTING STEP HERE.                   
026600     SET FLT-IDX TO 1.                                                    
026700     MOVE 'N' TO WS-FOUND-SW.                                             
026800*    SEARCH STOPS AT THE FIRST HIT - A FLIGHT NUMBER IS NOT               
026900*    GUARANTEED UNIQUE IN THE MASTER, BUT ONLY THE FIRST                  
027000*    MATCHING ENTRY IS EVER REPORTED, PER THE BANNER ABOVE.               
027100     SEARCH FLT-ENTRY                                                     
027200        AT END                                                            
027300           CONTINUE                                                       
027400        WHEN WS-FOUND                                                     
027500           CONTINUE                                                       
027600        WHEN FLT-NUM(FLT-IDX) = LK-TERM(1:8)                              
027700           MOVE 'Y' TO WS-FOUND-SW                                        
027800     END-SEARCH.                                                          
027900     IF NOT WS-FOUND THEN                                                 
028000        DISPLAY 'FLIGHT NOT FOUND'                                        
028100     ELSE                                                                 
028200        MOVE FLT-ID(FLT-IDX) TO WS-DISP-ID-EDIT                           
028300        DISPLAY 'FLIGHT NUMBER SEARCH RESULT:'                            
028400        DISPLAY '  ID: ' WS-DISP-ID-EDIT                                  
028500        PERFORM 2910-DISPLAY-FLIGHT-START                                 
028600     END-IF.                                                              
028700 2310-BY-FLTNUM-END.                                                      
028800                                                                          
028900*---------------------------------------------------------------          
029000* 2500  FIND THE AIRPORT NAMED BY LK-TERM (TRIMMED, UPPERCASED            
029100*       IATA CODE) -- THE TRIM/UPPERCASE IS DONE BY THE CALLER            
029200*       (RPLAN-RTEPLAN) BEFORE THE TERM IS PASSED ACROSS                  
029300*---------------------------------------------------------------          
029400 2500-FIND-AIRPORT-START.                                                 
029500*    THE CALLER HAS ALREADY TRIMMED AND UPPERCASED LK-TERM TO A           
029600*    BARE IATA CODE BEFORE THE CALL, SO ONLY THE FIRST THREE              
029700*    BYTES ARE COMPARED - THE REST OF THE 30-BYTE FIELD IS                
029800*    TRAILING SPACE.                                                      
029900     MOVE 'N' TO WS-AIR-FOUND-SW.                                         
030000     SET AIR-IDX TO 1.                                                    
030100     SEARCH AIR-ENTRY                                                     
030200        AT END                                                            
030300           CONTINUE                                                       
030400        WHEN AIR-IATA(AIR-IDX) = LK-TERM(1:3)                             
030500           MOVE 'Y' TO WS-AIR-FOUND-SW                                    
030600           SET WS-SRCH-AIR-IDX TO AIR-IDX                                 
030700     END-SEARCH.                                                          
030800 2510-FIND-AIRPORT-END.                                                   
030900                                                                          
031000*---------------------------------------------------------------          
031100* 2900  DISPLAY ONE AIRPORT IN THE SPEC'D CONSOLE FORMAT                  
031200*    LATITUDE/LONGITUDE ARE SIGNED EDIT FIELDS SO THE SIGN                
031300*    PRINTS ONLY WHEN THE COORDINATE IS ACTUALLY NEGATIVE                 
031400*    (SOUTH/WEST) RATHER THAN AS A LITERAL CHARACTER EVERY TIME.          
031500*---------------------------------------------------------------          
031600 2900-DISPLAY-AIRPORT-START.                                              
031700     MOVE AIR-LAT(WS-SRCH-AIR-IDX) TO WS-DISP-LAT-EDIT.                   
031800     MOVE AIR-LON(WS-SRCH-AIR-IDX) TO WS-DISP-LON-EDIT.                   
031900     DISPLAY AIR-IATA(WS-SRCH-AIR-IDX) ' ('                               
032000        AIR-ID(WS-SRCH-AIR-IDX) ') - '                                    
032100        AIR-CITY(WS-SRCH-AIR-IDX) ', ' AIR-CTRY(WS-SRCH-AIR-IDX)          
032200        ' [LAT: ' WS-DISP-LAT-EDIT ', LON: '                              
032300        WS-DISP-LON-EDIT ']'.                                             
032400                                                                          
032500*---------------------------------------------------------------          
032600* 2910  DISPLAY ONE FLIGHT LEG IN THE SPEC'D CONSOLE FORMAT               
032700*    SHARED BY ALL FOUR SEARCH MODES SO THE DETAIL LINE LOOKS             
032800*    THE SAME NO MATTER HOW THE FLIGHT WAS FOUND.  ONLY THE               
032900*    DEPARTURE TIME IS SHOWN - SEARCH NEVER COMPUTES AN                   
033000*    ARRIVAL TIME, THAT IS THE ROUTE CALCULATOR'S JOB IN                  
033100*    RTEPLAN.                                                             
033200*---------------------------------------------------------------          
033300 2910-DISPLAY-FLIGHT-START.                                               
033400     MOVE FLT-PRICE(FLT-IDX) TO WS-DISP-PRICE-EDIT.                       
033500     MOVE FLT-DUR(FLT-IDX) TO WS-DISP-DUR-EDIT.                           
033600     MOVE FLT-DEP-HH(FLT-IDX) TO WS-DISP-HH-EDIT.                         
033700     MOVE FLT-DEP-MM(FLT-IDX) TO WS-DISP-MM-EDIT.                         
033800     DISPLAY '  ' FLT-ARLN(FLT-IDX) ' ' FLT-NUM(FLT-IDX) ': '             
033900        FLT-ORIG(FLT-IDX) ' -> ' FLT-DEST(FLT-IDX) ' | '                  
034000        WS-DISP-DUR-EDIT ' MIN | EUR' WS-DISP-PRICE-EDIT                  
034100        ' | DEP: ' WS-DISP-HH-EDIT ':' WS-DISP-MM-EDIT.                   
