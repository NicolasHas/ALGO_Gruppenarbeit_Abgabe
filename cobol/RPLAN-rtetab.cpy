000100*=============================================================*           
000200*  RPLAN-RTETAB.CPY                                                       
000300*    SHARED IN-MEMORY TABLES -- AIRPORTS, FLIGHTS, SAVED                  
000400*    ROUTES, THE ROUTE-CALCULATOR WORK QUEUE AND ITS                      
000500*    DOMINANCE TABLE.  COPIED INTO WORKING-STORAGE OF                     
000600*    RPLAN-RTEPLAN AND INTO THE LINKAGE SECTION OF EACH                   
000700*    CALLED SUBPROGRAM THAT RECEIVES THE TABLES BY REFERENCE.             
000800*=============================================================*           
000900 01  AIRPORT-TABLE.                                                       
001000     05 AIR-CNT                  PIC 9(4) COMP.                           
001100     05 AIR-ENTRY OCCURS 1 TO 50 TIMES                                    
001200        DEPENDING ON AIR-CNT                                              
001300        INDEXED BY AIR-IDX.                                               
001400        10 AIR-ID                PIC 9(4).                                
001500        10 AIR-IATA              PIC X(3).                                
001600        10 AIR-CITY              PIC X(20).                               
001700        10 AIR-CTRY              PIC X(20).                               
001800        10 AIR-LAT               PIC S9(3)V9(4).                          
001900        10 AIR-LON               PIC S9(3)V9(4).                          
002000        10 FILLER                PIC X(05).                               
002100                                                                          
002200 01  FLIGHT-TABLE.                                                        
002300     05 FLT-CNT                  PIC 9(4) COMP.                           
002400     05 FLT-ENTRY OCCURS 1 TO 200 TIMES                                   
002500        DEPENDING ON FLT-CNT                                              
002600        INDEXED BY FLT-IDX.                                               
002700        10 FLT-ID                PIC 9(4).                                
002800        10 FLT-ORIG              PIC X(3).                                
002900        10 FLT-DEST              PIC X(3).                                
003000        10 FLT-ARLN              PIC X(20).                               
003100        10 FLT-NUM               PIC X(8).                                
003200        10 FLT-DUR               PIC 9(4).                                
003300        10 FLT-PRICE             PIC S9(5)V99.                            
003400        10 FLT-DEP-TIME.                                                  
003500           15 FLT-DEP-HH         PIC 9(2).                                
003600           15 FLT-DEP-MM         PIC 9(2).                                
003700        10 FLT-DEP-HHMM REDEFINES                                         
003800           FLT-DEP-TIME          PIC 9(4).                                
003900        10 FILLER                PIC X(05).                               
004000                                                                          
004100*-------------------------------------------------------------*           
004200*  SAVED-ROUTE TABLE -- BUILT BY THE ROUTE CALCULATOR, SORTED             
004300*  IN PLACE BY RTESORT, SCANNED BY RTESAVE ON OUTPUT.                     
004400*-------------------------------------------------------------*           
004500 01  ROUTE-TABLE.                                                         
004600     05 RTE-CNT                  PIC 9(4) COMP.                           
004700     05 RTE-ENTRY OCCURS 1 TO 20 TIMES                                    
004800        DEPENDING ON RTE-CNT                                              
004900        INDEXED BY RTE-IDX.                                               
005000        10 RTE-ID                PIC 9(4).                                
005100        10 RTE-FLT-CNT           PIC 9(1).                                
005200        10 RTE-FLT-LIST.                                                  
005300           15 RTE-FLT-ID         PIC 9(4) OCCURS 4 TIMES.                 
005400        10 RTE-FLT-LIST-ALT REDEFINES                                     
005500           RTE-FLT-LIST          PIC 9(16).                               
005600        10 RTE-DUR               PIC 9(5).                                
005700        10 RTE-PRICE             PIC S9(6)V99.                            
005800        10 RTE-STOPS             PIC 9(1).                                
005900        10 FILLER                PIC X(05).                               
006000                                                                          
006100*-------------------------------------------------------------*           
006200*  ROUTE-CALCULATOR WORK QUEUE.  ONE ENTRY PER PARTIAL ROUTE              
006300*  STILL AWAITING EXPANSION -- SEE 4050-PICK-BEST-STATE-START             
006400*  AND 4090-EXPAND-STATE-START IN RPLAN-RTEPLAN.                          
006500*-------------------------------------------------------------*           
006600 01  WORK-QUEUE-TABLE.                                                    
006700     05 WKQ-CNT                  PIC 9(4) COMP.                           
006800     05 WKQ-ENTRY OCCURS 1 TO 300 TIMES                                   
006900        DEPENDING ON WKQ-CNT                                              
007000        INDEXED BY WKQ-IDX.                                               
007100        10 WKQ-DONE-SW           PIC X(1).                                
007200           88 WKQ-DONE           VALUE 'Y'.                               
007300           88 WKQ-OPEN           VALUE 'N'.                               
007400        10 WKQ-AIR-IDX           PIC 9(4) COMP.                           
007500        10 WKQ-FLT-CNT           PIC 9(1).                                
007600        10 WKQ-FLT-LIST.                                                  
007700           15 WKQ-FLT-ID         PIC 9(4) OCCURS 4 TIMES.                 
007800        10 WKQ-FLT-LIST-ALT REDEFINES                                     
007900           WKQ-FLT-LIST          PIC 9(16).                               
008000        10 WKQ-DUR               PIC 9(5).                                
008100        10 WKQ-PRICE             PIC S9(6)V99.                            
008200        10 WKQ-ARR-TIME          PIC 9(4).                                
008300        10 FILLER                PIC X(05).                               
008400                                                                          
008500*-------------------------------------------------------------*           
008600*  DOMINANCE TABLE -- BEST COST SEEN SO FAR FOR (AIRPORT,                 
008700*  STOPOVER COUNT).  A NEW PARTIAL ROUTE IS DISCARDED UNLESS              
008800*  ITS COST IS STRICTLY LOWER THAN THE ENTRY ON FILE HERE.                
008900*-------------------------------------------------------------*           
009000 01  DOMINANCE-TABLE.                                                     
009100     05 DOM-ENTRY                                                         
009200        OCCURS 50 TIMES INDEXED BY DOM-IDX.                               
009300        10 DOM-STOP OCCURS 5 TIMES                                        
009400           INDEXED BY DOM-STOP-IDX.                                       
009500           15 DOM-SET-SW         PIC X(1).                                
009600              88 DOM-IS-SET      VALUE 'Y'.                               
009700           15 DOM-BEST-COST      PIC S9(7)V99.                            
009800           15 FILLER             PIC X(02).                               
009900                                                                          
010000*-------------------------------------------------------------*           
010100*  SORT-REQUEST WORK TABLE -- THE SUBSET OF SAVED ROUTES NAMED            
010200*  ON A SORT REQUEST IS COPIED HERE, PASSED BY REFERENCE TO               
010300*  RPLAN-RTESORT, AND SORTED IN PLACE.  THE MASTER SAVED-ROUTE            
010400*  LIST IN ROUTE-TABLE IS NEVER REORDERED.                                
010500*-------------------------------------------------------------*           
010600 01  SORT-WORK-TABLE.                                                     
010700     05 SWK-CNT                  PIC 9(4) COMP.                           
010800     05 SWK-ENTRY OCCURS 1 TO 8 TIMES                                     
010900        DEPENDING ON SWK-CNT                                              
011000        INDEXED BY SWK-IDX.                                               
011100        10 SWK-ID                PIC 9(4).                                
011200        10 SWK-FLT-CNT           PIC 9(1).                                
011300        10 SWK-FLT-LIST.                                                  
011400           15 SWK-FLT-ID         PIC 9(4) OCCURS 4 TIMES.                 
011500        10 SWK-FLT-LIST-ALT REDEFINES                                     
011600           SWK-FLT-LIST          PIC 9(16).                               
011700        10 SWK-DUR               PIC 9(5).                                
011800        10 SWK-PRICE             PIC S9(6)V99.                            
011900        10 SWK-STOPS             PIC 9(1).                                
012000        10 FILLER                PIC X(05).                               
